000100*****************************************************************         
000200*    COPY       : GBASGN                                        *         
000300*    APLICACION : EDUCACION                                     *         
000400*    DESCRIPCION: LAYOUT DEL MAESTRO DE TAREAS (ASSIGNMENTS).   *         
000500*                 ASG-TYPE SIEMPRE QUEDA EN 'EXAM','QUIZ' O     *         
000600*                 'HOMEWORK' LUEGO DE NORMALIZADO EN EEDR3006.  *         
000700*                 A PARTIR DE TKT-02577 SE AGREGAN LOS CAMPOS   *         
000800*                 DE CONTROL DE ALTA (ESTADO, FECHA Y USUARIO)  *         
000900*                 QUE EL RESTO DE MAESTROS DE LA APLICACION YA  *         
001000*                 MANEJABAN; EL FILLER QUEDA COMO HOLGURA PARA  *         
001100*                 FUTURAS AMPLIACIONES SIN REACOMODAR EL PS.    *         
001200*    PROGRAMADOR: E.D. RAMIREZ DIVAS (EEDR)                     *         
001300*    FECHA      : 14/09/1991                                    *         
001400*    ACTUALIZO  : E.D. RAMIREZ DIVAS (EEDR) - TKT-02577 - 2004  *         
001500*****************************************************************         
001600 01  ASSIGNMENT-RECORD.                                                   
001700     05  ASG-ID                  PIC 9(05).                               
001800     05  ASG-TITLE               PIC X(30).                               
001900     05  ASG-TYPE                PIC X(08).                               
002000     05  ASG-WEIGHT              PIC 9(03)V99.                            
002100     05  ASG-ESTADO-REG          PIC X(01).                               
002200         88  ASG-REG-ACTIVO              VALUE 'A'.                       
002300         88  ASG-REG-BORRADO             VALUE 'B'.                       
002400     05  ASG-FECHA-ALTA.                                                  
002500         10  ASG-ALTA-ANIO       PIC 9(04).                               
002600         10  ASG-ALTA-MES        PIC 9(02).                               
002700         10  ASG-ALTA-DIA        PIC 9(02).                               
002800     05  ASG-FECHA-ALTA-R REDEFINES ASG-FECHA-ALTA                        
002900                             PIC 9(08).                                   
003000     05  ASG-USUARIO-ALTA        PIC X(08).                               
003100     05  FILLER                  PIC X(04).                               
