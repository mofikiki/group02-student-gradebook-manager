000100*****************************************************************         
000200* FECHA       : 22/03/1993                                       *        
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *        
000400* APLICACION  : EDUCACION                                        *        
000500* PROGRAMA    : EEDR3006, REEMPLAZA AL EJERCICIO EDU34012 DE     *        
000600*             : ACTUALIZACION DE MAESTRO POR MATCH/MERGE         *        
000700* TIPO        : BATCH                                            *        
000800* DESCRIPCION : LEE EL ARCHIVO DE TRANSACCIONES DEL GRADEBOOK Y  *        
000900*             : APLICA ALTAS DE ESTUDIANTE, ALTAS DE TAREA Y     *        
001000*             : ALTAS/REEMPLAZOS DE NOTA SOBRE LOS TRES          *        
001100*             : MAESTROS EN MEMORIA, VALIDANDO CADA              *        
001200*             : TRANSACCION; AL FINAL REGRABA LOS TRES           *        
001300*             : MAESTROS COMPLETOS.                              *        
001400* ARCHIVOS    : STUDENTS(E/S), ASSIGNMENTS(E/S), GRADES(E/S),    *        
001500*             : TRANSACTIONS(E)                                  *        
001600* PROGRAMA(S) : NO APLICA                                        *        
001700*****************************************************************         
001800 IDENTIFICATION DIVISION.                                                 
001900 PROGRAM-ID.    EEDR3006.                                                 
002000 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.                               
002100 INSTALLATION.  DEPTO DE SISTEMAS - APLICACION EDUCACION.                 
002200 DATE-WRITTEN.  03/22/1993.                                               
002300 DATE-COMPILED.                                                           
002400 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.                 
002500*****************************************************************         
002600*                   H I S T O R I A L   D E   C A M B I O S      *        
002700*****************************************************************         
002800* 22/03/1993 EEDR TKT-01218 VERSION INICIAL, SUSTITUYE AL                 
002900*                 EJERCICIO EDU34012 DE MATCH/MERGE DE MAESTRO.           
003000* 14/08/1993 EEDR TKT-01339 SE AGREGA LA ALTA DE TAREAS CON               
003100*                 NORMALIZACION DE TIPO Y PESO POR DEFECTO.               
003200* 02/02/1994 MQLR TKT-01418 SE AGREGA LA ALTA/REEMPLAZO DE                
003300*                 NOTAS CON VALIDACION DE LLAVES FORANEAS.                
003400* 19/07/1994 JCLM TKT-01549 SE CORRIGE LA ASIGNACION DE ID                
003500*                 AUTOMATICO CUANDO LA TABLA ESTA VACIA.                  
003600* 28/01/1995 EEDR TKT-01701 SE AGREGA RECHAZO POR SCORE FUERA             
003700*                 DE RANGO EN LUGAR DE ABORTAR LA CORRIDA.                
003800* 15/09/1995 MQLR TKT-01822 SE CAMBIA EL REEMPLAZO DE NOTA A              
003900*                 BUSQUEDA POR LLAVE COMBINADA ESTUDIANTE+TAREA.          
004000* 03/04/1996 EEDR TKT-01930 SE AMPLIAN LAS TRES TABLAS EN                 
004100*                 MEMORIA A 9999 POSICIONES.                              
004200* 21/11/1996 JCLM TKT-02044 SE CORRIGE LA NORMALIZACION DE TIPO           
004300*                 PARA ACEPTAR MINUSCULAS EN LA TRANSACCION.              
004400* 09/09/1998 EEDR TKT-02189 REVISION DE CAMPOS DE FECHA POR EL            
004500*                 PROYECTO DE CAMBIO DE SIGLO (ANIO 2000).                
004600* 04/01/1999 JCLM TKT-02202 CERTIFICACION Y2K DEL PROGRAMA, SIN           
004700*                 HALLAZGOS.                                              
004800* 30/06/1999 MQLR TKT-02255 SE AGREGA EL CONTADOR DE                      
004900*                 TRANSACCIONES RECHAZADAS A LAS ESTADISTICAS.            
005000* 12/05/2001 EEDR TKT-02411 SE ESTANDARIZA EL MANEJO DE FILE              
005100*                 STATUS CON EL RESTO DE LA APLICACION.                   
005110* 20/09/2004 EEDR TKT-02577 LAS BUSQUEDAS DE 900/910/920 SE               
005120*                 REESCRIBEN POR CICLO DE GO TO EN LUGAR DE               
005130*                 PERFORM...VARYING, PARA QUEDAR CONSISTENTES             
005140*                 CON EL RESTO DE LA APLICACION EDUCACION; SE             
005150*                 AGREGA EL PARRAFO COMUN 990-ABORTA-CORRIDA              
005160*                 PARA LA APERTURA DE ARCHIVOS, Y LOS TRES                
005170*                 MAESTROS RECIBEN CAMPOS DE CONTROL DE ALTA              
005180*                 (ESTADO, FECHA Y USUARIO) EN GBSTUD/GBASGN/             
005190*                 GBGRAD, YA POBLADOS Y REGRABADOS DESDE LAS              
005195*                 TABLAS EN MEMORIA.                                      
005200*****************************************************************         
005300 ENVIRONMENT DIVISION.                                                    
005400 CONFIGURATION SECTION.                                                   
005500 SPECIAL-NAMES.                                                           
005600     C01 IS TOP-OF-FORM.                                                  
005700 INPUT-OUTPUT SECTION.                                                    
005800 FILE-CONTROL.                                                            
005900     SELECT STUDENTS     ASSIGN TO STUDENTS                               
005925*    LOS CUATRO ARCHIVOS SON LINE SEQUENTIAL; TRANSACTIONS SE ABRE        
005950*    SOLO DE ENTRADA, LOS OTROS TRES SE ABREN DE ENTRADA PARA LA          
005975*    CARGA Y LUEGO DE SALIDA PARA LA REGRABACION (400).                   
006000            ORGANIZATION IS LINE SEQUENTIAL                               
006100            FILE STATUS  IS FS-STUDENTS.                                  
006200     SELECT ASSIGNMENTS  ASSIGN TO ASSIGNMENTS                            
006300            ORGANIZATION IS LINE SEQUENTIAL                               
006400            FILE STATUS  IS FS-ASSIGNMENTS.                               
006500     SELECT GRADES       ASSIGN TO GRADES                                 
006600            ORGANIZATION IS LINE SEQUENTIAL                               
006700            FILE STATUS  IS FS-GRADES.                                    
006800     SELECT TRANSACTIONS ASSIGN TO TRANSACTIONS                           
006900            ORGANIZATION IS LINE SEQUENTIAL                               
007000            FILE STATUS  IS FS-TRANSACTIONS.                              
007100*****************************************************************         
007200*              DEFINICION DE ARCHIVOS A UTILIZAR                *         
007300*****************************************************************         
007400 DATA DIVISION.                                                           
007500 FILE SECTION.                                                            
007600 FD  STUDENTS                                                             
007625*    LOS CUATRO MAESTROS/TRANSACCIONES COMPARTEN LOS MISMOS               
007650*    COPYBOOKS QUE EEDR3005, PARA QUE EL LAYOUT DE REGISTRO SEA           
007675*    IDENTICO EN TODA LA APLICACION EDUCACION.                            
007700     LABEL RECORDS ARE STANDARD.                                          
007800     COPY GBSTUD.                                                         
007900 FD  ASSIGNMENTS                                                          
008000     LABEL RECORDS ARE STANDARD.                                          
008100     COPY GBASGN.                                                         
008200 FD  GRADES                                                               
008300     LABEL RECORDS ARE STANDARD.                                          
008400     COPY GBGRAD.                                                         
008500 FD  TRANSACTIONS                                                         
008600     LABEL RECORDS ARE STANDARD.                                          
008700     COPY GBTRAN.                                                         
008800 WORKING-STORAGE SECTION.                                                 
008900*****************************************************************         
009000*                 VARIABLES DE FILE STATUS                      *         
009100*****************************************************************         
009200 01  FS-STUDENTS                  PIC 9(02) VALUE ZEROS.                  
009233*    CUATRO CODIGOS DE FILE STATUS, UNO POR ARCHIVO; 110-ABRIR-           
009266*    ENTRADA LOS NORMALIZA IGUAL QUE EEDR3005 (TKT-02411).                
009300 01  FS-ASSIGNMENTS               PIC 9(02) VALUE ZEROS.                  
009400 01  FS-GRADES                    PIC 9(02) VALUE ZEROS.                  
009500 01  FS-TRANSACTIONS              PIC 9(02) VALUE ZEROS.                  
009600*****************************************************************         
009700*                 SWITCHES DE FIN DE ARCHIVO                    *         
009800*****************************************************************         
009900 01  WKS-FLAGS.                                                           
009925*    CUATRO SWITCHES DE FIN DE ARCHIVO; EL DE TRANSACTIONS SE USA         
009950*    EN 300-PROCESA-TRANSACCIONES, LOS OTROS TRES EN LA CARGA             
009975*    INICIAL DE MAESTROS (200).                                           
010000     05  WKS-FIN-STUDENTS         PIC 9(01) VALUE ZEROS.                  
010100         88  FIN-STUDENTS                   VALUE 1.                      
010200     05  WKS-FIN-ASSIGNMENTS      PIC 9(01) VALUE ZEROS.                  
010300         88  FIN-ASSIGNMENTS                VALUE 1.                      
010400     05  WKS-FIN-GRADES           PIC 9(01) VALUE ZEROS.                  
010500         88  FIN-GRADES                     VALUE 1.                      
010600     05  WKS-FIN-TRANSACTIONS     PIC 9(01) VALUE ZEROS.                  
010700         88  FIN-TRANSACTIONS               VALUE 1.                      
010750     05  FILLER              PIC X(04) VALUE SPACES.                      
010800*****************************************************************         
010900*         CONTADORES Y SUBINDICES DE LAS TABLAS EN MEMORIA       *        
011000*****************************************************************         
011100 01  WKS-CONTADORES-TABLAS.                                               
011125*    LOS CONTADORES SON COMPARTIDOS ENTRE LA CARGA INICIAL Y LA           
011150*    REGRABACION FINAL: SE VAN INCREMENTANDO CONFORME SE APLICAN          
011175*    ALTAS DE LA CORRIDA DE TRANSACCIONES.                                
011200     05  WKS-STU-COUNT            PIC 9(04) COMP VALUE ZEROS.             
011300     05  WKS-ASG-COUNT            PIC 9(04) COMP VALUE ZEROS.             
011400     05  WKS-GRD-COUNT            PIC 9(04) COMP VALUE ZEROS.             
011500     05  WKS-SUB-STU              PIC 9(04) COMP VALUE ZEROS.             
011600     05  WKS-SUB-ASG              PIC 9(04) COMP VALUE ZEROS.             
011700     05  WKS-SUB-GRD              PIC 9(04) COMP VALUE ZEROS.             
011800     05  WKS-SUB-2                PIC 9(04) COMP VALUE ZEROS.             
011850     05  FILLER              PIC X(02) VALUE SPACES.                      
011900*****************************************************************         
012000*             TABLA EN MEMORIA DEL MAESTRO DE ESTUDIANTES        *        
012100*****************************************************************         
012200 01  WKS-TABLA-STUDENTS.                                                  
012233*    TABLA DE ESTUDIANTES EN MEMORIA; SE CARGA DEL MAESTRO Y              
012266*    LUEGO CRECE CON CADA ALTA APLICADA DESDE TRANSACTIONS.               
012300     05  WKS-STU-ENTRY OCCURS 1 TO 9999 TIMES                             
012400                DEPENDING ON WKS-STU-COUNT.                               
012500         10  WKS-STU-ID           PIC 9(05).                              
012600         10  WKS-STU-NAME         PIC X(30).                              
012610         10  WKS-STU-ESTADO-REG   PIC X(01).                              
012620             88  WKS-STU-TBL-ACTIVO        VALUE 'A'.                     
012630             88  WKS-STU-TBL-BORRADO       VALUE 'B'.                     
012640         10  WKS-STU-FECHA-ALTA   PIC 9(08).                              
012645         10  WKS-STU-USUARIO-ALTA PIC X(08).                              
012650         10  FILLER              PIC X(05) VALUE SPACES.                  
012700*****************************************************************         
012800*             TABLA EN MEMORIA DEL MAESTRO DE TAREAS             *        
012900*****************************************************************         
013000 01  WKS-TABLA-ASSIGNMENTS.                                               
013033*    TABLA DE TAREAS EN MEMORIA; CRECE CON CADA ALTA DE TAREA             
013066*    (SIEMPRE CON ID AUTOMATICO, VER 320-APLICA-ALTA-ASSIGNMENT).         
013100     05  WKS-ASG-ENTRY OCCURS 1 TO 9999 TIMES                             
013200                DEPENDING ON WKS-ASG-COUNT.                               
013300         10  WKS-ASG-ID           PIC 9(05).                              
013400         10  WKS-ASG-TITLE        PIC X(30).                              
013500         10  WKS-ASG-TYPE         PIC X(08).                              
013600         10  WKS-ASG-WEIGHT       PIC 9(03)V99.                           
013610         10  WKS-ASG-ESTADO-REG   PIC X(01).                              
013620             88  WKS-ASG-TBL-ACTIVO        VALUE 'A'.                     
013630             88  WKS-ASG-TBL-BORRADO       VALUE 'B'.                     
013640         10  WKS-ASG-FECHA-ALTA   PIC 9(08).                              
013645         10  WKS-ASG-USUARIO-ALTA PIC X(08).                              
013650         10  FILLER              PIC X(02) VALUE SPACES.                  
013700*****************************************************************         
013800*             TABLA EN MEMORIA DEL MAESTRO DE NOTAS              *        
013900*****************************************************************         
014000 01  WKS-TABLA-GRADES.                                                    
014025*    TABLA DE NOTAS EN MEMORIA; UNA ALTA DE NOTA PUEDE REEMPLAZAR         
014050*    UNA ENTRADA EXISTENTE (MISMA LLAVE ESTUDIANTE+TAREA) O               
014075*    AGREGAR UNA NUEVA AL FINAL (R7).                                     
014100     05  WKS-GRD-ENTRY OCCURS 1 TO 9999 TIMES                             
014200                DEPENDING ON WKS-GRD-COUNT.                               
014300         10  WKS-GRD-KEYPARTS.                                            
014400             15  WKS-GRD-STUDENT-ID   PIC 9(05).                          
014500             15  WKS-GRD-ASSIGN-ID    PIC 9(05).                          
014600         10  WKS-GRD-KEY REDEFINES WKS-GRD-KEYPARTS PIC 9(10).            
014700         10  WKS-GRD-SCORE            PIC 9(03)V99.                       
014710         10  WKS-GRD-ESTADO-REG       PIC X(01).                          
014720             88  WKS-GRD-TBL-ACTIVO        VALUE 'A'.                     
014730             88  WKS-GRD-TBL-BORRADO       VALUE 'B'.                     
014740         10  WKS-GRD-FECHA-CAPTURA    PIC 9(08).                          
014745         10  WKS-GRD-USUARIO-CAPTURA  PIC X(08).                          
014750         10  FILLER              PIC X(02) VALUE SPACES.                  
014800*****************************************************************         
014900*              CAMPOS DE APOYO PARA ALTA DE ESTUDIANTE           *        
015000*****************************************************************         
015100 01  WKS-CONTROL-ALTA.                                                    
015125*    WKS-ALTA-OK ES EL RESULTADO COMUN DE VALIDAR CUALQUIER TIPO          
015150*    DE TRANSACCION (ESTUDIANTE, TAREA O NOTA) ANTES DE APLICARLA         
015175*    A LA TABLA EN MEMORIA.                                               
015200     05  WKS-ALTA-OK               PIC 9(01) VALUE ZEROS.                 
015300         88  ALTA-ES-VALIDA                  VALUE 1.                     
015400         88  ALTA-NO-ES-VALIDA               VALUE 0.                     
015450     05  FILLER              PIC X(02) VALUE SPACES.                      
015500 01  WKS-BUSQUEDA-STU.                                                    
015525*    CAMPOS DE APOYO PARA LA BUSQUEDA SECUENCIAL DE UN ESTUDIANTE         
015550*    POR ID (VER 900/901 MAS ABAJO); SE USA TANTO PARA VALIDAR UN         
015575*    ALTA DUPLICADA COMO PARA VALIDAR LA LLAVE FORANEA DE UNA NOTA.       
015600     05  WKS-BUSCA-STU-ID          PIC 9(05).                             
015700     05  WKS-STU-POS               PIC 9(04) COMP.                        
015800     05  WKS-STU-FLAG              PIC 9(01).                             
015900         88  STU-ENCONTRADO                  VALUE 1.                     
016000         88  STU-NO-ENCONTRADO               VALUE 0.                     
016050     05  FILLER              PIC X(02) VALUE SPACES.                      
016100 01  WKS-NUEVO-ID-STU              PIC 9(05) COMP VALUE ZEROS.            
016125*    R3: CUANDO LA TRANSACCION DE ALTA DE ESTUDIANTE TRAE EL ID EN        
016150*    CEROS, SE ASIGNA AUTOMATICAMENTE EL SIGUIENTE DISPONIBLE             
016175*    (MAXIMO ID ACTUAL + 1, VER 312/313).                                 
016200 01  WKS-MAX-ID-STU                PIC 9(05) COMP VALUE ZEROS.            
016300*****************************************************************         
016400*              CAMPOS DE APOYO PARA ALTA DE TAREA                *        
016500*****************************************************************         
016600 01  WKS-BUSQUEDA-ASG.                                                    
016633*    CAMPOS DE APOYO PARA LA BUSQUEDA DE UNA TAREA POR ID; SE             
016666*    REUTILIZAN AL VALIDAR LA LLAVE FORANEA DE UNA NOTA (R8).             
016700     05  WKS-BUSCA-ASG-ID          PIC 9(05).                             
016800     05  WKS-ASG-POS               PIC 9(04) COMP.                        
016900     05  WKS-ASG-FLAG              PIC 9(01).                             
017000         88  ASG-ENCONTRADO                  VALUE 1.                     
017100         88  ASG-NO-ENCONTRADO               VALUE 0.                     
017150     05  FILLER              PIC X(02) VALUE SPACES.                      
017200 01  WKS-NUEVO-ID-ASG              PIC 9(05) COMP VALUE ZEROS.            
017300 01  WKS-MAX-ID-ASG                PIC 9(05) COMP VALUE ZEROS.            
017400 01  WKS-TIPO-MAYUSCULAS           PIC X(08).                             
017433*    CAMPOS DE TRABAJO PARA LA NORMALIZACION DEL TIPO DE TAREA            
017466*    (R4) Y PARA EL PESO REALMENTE APLICADO A LA TABLA (R5).              
017500 01  WKS-TIPO-NORMALIZADO          PIC X(08).                             
017600 01  WKS-PESO-APLICADO             PIC 9(03)V99.                          
017700 77  WKS-PESO-DEFECTO              PIC 9(03)V99 VALUE 1.00.               
017725*    PESO POR DEFECTO CUANDO LA TRANSACCION NO TRAE UNO (R5); SE          
017750*    DECLARA COMO 77-LEVEL PARA QUE UN CAMBIO DE POLITICA SOLO            
017775*    TOQUE ESTE VALOR.                                                    
017800*****************************************************************         
017900*              CAMPOS DE APOYO PARA ALTA DE NOTA                 *        
018000*****************************************************************         
018100 01  WKS-BUSQUEDA-GRD.                                                    
018125*    LA LLAVE COMBINADA ESTUDIANTE+TAREA (WKS-GRD-BUSCA-KEY) SE           
018150*    ARMA IGUAL QUE WKS-GRD-KEY EN LA TABLA, PARA PODER COMPARAR          
018175*    UNA SOLA VEZ POR POSICION EN 920/921 (TKT-01822).                    
018200     05  WKS-GRD-BUSCA-PARTES.                                            
018300         10  WKS-GRD-BUSCA-STU     PIC 9(05).                             
018400         10  WKS-GRD-BUSCA-ASG     PIC 9(05).                             
018500     05  WKS-GRD-BUSCA-KEY REDEFINES WKS-GRD-BUSCA-PARTES                 
018600                                   PIC 9(10).                             
018700     05  WKS-GRD-POS               PIC 9(04) COMP.                        
018800     05  WKS-GRD-FLAG              PIC 9(01).                             
018900         88  GRD-ENCONTRADO                  VALUE 1.                     
019000         88  GRD-NO-ENCONTRADO               VALUE 0.                     
019050     05  FILLER              PIC X(02) VALUE SPACES.                      
019100 77  WKS-SCORE-MAXIMO              PIC 9(03)V99 VALUE 100.00.             
019133*    SCORE MAXIMO PERMITIDO (R6); TAMBIEN COMO 77-LEVEL POR LA            
019166*    MISMA RAZON QUE WKS-PESO-DEFECTO.                                    
019170 77  WKS-USUARIO-BATCH             PIC X(08) VALUE 'EEDR3006'.            
019180*    TKT-02577: USUARIO QUE QUEDA GRABADO EN LOS MAESTROS COMO            
019184*    RESPONSABLE DE LAS ALTAS APLICADAS EN ESTA CORRIDA (LA               
019188*    APLICACION CORRE EN BATCH, NO HAY USUARIO INTERACTIVO).              
019200*****************************************************************         
019300*                 FECHA DEL SISTEMA (PARA ESTADISTICAS)          *        
019400*****************************************************************         
019500 01  WKS-FECHA-SISTEMA             PIC 9(08) VALUE ZEROS.                 
019525*    SOLO SE USA PARA EL ENCABEZADO DE ESTADISTICAS (700); ESTE           
019550*    PROGRAMA NO IMPRIME REPORTE, ASI QUE NO NECESITA LA FECHA            
019575*    PARA NINGUN OTRO FIN.                                                
019600 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.                     
019700     05  WKS-ANIO-SIS               PIC 9(04).                            
019800     05  WKS-MES-SIS                 PIC 9(02).                           
019900     05  WKS-DIA-SIS                  PIC 9(02).                          
020000*****************************************************************         
020100*                 CONTADORES PARA ESTADISTICAS                   *        
020200*****************************************************************         
020300 01  WKS-ESTADISTICAS.                                                    
020325*    ESTADISTICAS DE CONTROL DE LA CORRIDA: CUANTAS TRANSACCIONES         
020350*    SE LEYERON, CUANTAS SE APLICARON Y CUANTAS SE RECHAZARON             
020375*    (TKT-02255), Y CUANTOS REGISTROS SE REGRABARON POR MAESTRO.          
020400     05  WKS-REG-STU-LEIDOS        PIC 9(04) COMP VALUE ZEROS.            
020500     05  WKS-REG-ASG-LEIDOS        PIC 9(04) COMP VALUE ZEROS.            
020600     05  WKS-REG-GRD-LEIDOS        PIC 9(04) COMP VALUE ZEROS.            
020700     05  WKS-REG-TRN-LEIDAS        PIC 9(04) COMP VALUE ZEROS.            
020800     05  WKS-REG-TRN-APLICADAS     PIC 9(04) COMP VALUE ZEROS.            
020900     05  WKS-REG-TRN-RECHAZADAS    PIC 9(04) COMP VALUE ZEROS.            
021000     05  WKS-REG-STU-GRABADOS      PIC 9(04) COMP VALUE ZEROS.            
021100     05  WKS-REG-ASG-GRABADOS      PIC 9(04) COMP VALUE ZEROS.            
021200     05  WKS-REG-GRD-GRABADOS      PIC 9(04) COMP VALUE ZEROS.            
021300*****************************************************************         
021400 PROCEDURE DIVISION.                                                      
021500*****************************************************************         
021600*               S E C C I O N    P R I N C I P A L               *        
021700*****************************************************************         
021800 100-PRINCIPAL SECTION.                                                   
021820*    ORDEN DE LA CORRIDA: ABRIR Y CARGAR LOS TRES MAESTROS,               
021840*    CERRARLOS DE ENTRADA, APLICAR TODAS LAS TRANSACCIONES SOBRE          
021860*    LAS TABLAS EN MEMORIA, REGRABAR LOS TRES MAESTROS COMPLETOS          
021880*    Y MOSTRAR ESTADISTICAS.                                              
021900     PERFORM 110-ABRIR-ENTRADA                                            
022000     PERFORM 200-CARGA-MAESTROS-MEMORIA                                   
022100     PERFORM 250-CIERRA-MAESTROS-ENTRADA                                  
022200     PERFORM 300-PROCESA-TRANSACCIONES                                    
022300     PERFORM 350-CIERRA-TRANSACCIONES                                     
022400     PERFORM 400-REESCRIBE-MAESTROS                                       
022500     PERFORM 700-ESTADISTICAS                                             
022600     STOP RUN.                                                            
022700 100-PRINCIPAL-E. EXIT.                                                   
022800*****************************************************************         
022900 110-ABRIR-ENTRADA SECTION.                                               
022925*    IGUAL QUE EEDR3005: UN MAESTRO VACIO (FILE STATUS 97) NO ES          
022950*    ERROR, SOLO SIGNIFICA QUE NO HAY NADA QUE CARGAR TODAVIA             
022975*    (TKT-02411, MISMO TRATAMIENTO EN TODA LA APLICACION).                
023000     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD                          
023100     OPEN INPUT STUDENTS ASSIGNMENTS GRADES TRANSACTIONS                  
023150*    LOS CUATRO ARCHIVOS SE ABREN JUNTOS; SI CUALQUIERA DE                
023175*    ELLOS FALLA CON UN FILE STATUS DISTINTO DE CERO O 97 SE              
023185*    ABORTA LA CORRIDA MAS ABAJO.                                         
023200     IF FS-STUDENTS = 97                                                  
023300        MOVE ZEROS TO FS-STUDENTS                                         
023400     END-IF                                                               
023500     IF FS-ASSIGNMENTS = 97                                               
023600        MOVE ZEROS TO FS-ASSIGNMENTS                                      
023700     END-IF                                                               
023800     IF FS-GRADES = 97                                                    
023900        MOVE ZEROS TO FS-GRADES                                           
024000     END-IF                                                               
024100     IF FS-TRANSACTIONS = 97                                              
024200        MOVE ZEROS TO FS-TRANSACTIONS                                     
024300     END-IF                                                               
024400     IF FS-STUDENTS NOT = 0 OR FS-ASSIGNMENTS NOT = 0                     
024500        OR FS-GRADES NOT = 0 OR FS-TRANSACTIONS NOT = 0                   
024550        GO TO 990-ABORTA-CORRIDA                                          
024600     END-IF.                                                              
026300 110-ABRIR-ENTRADA-E. EXIT.                                               
026400*****************************************************************         
026500*      S E C C I O N    D E    C A R G A   D E   T A B L A S     *        
026600*****************************************************************         
026700 200-CARGA-MAESTROS-MEMORIA SECTION.                                      
026725*    TRAE LOS TRES MAESTROS COMPLETOS A MEMORIA ANTES DE LEER LA          
026750*    PRIMERA TRANSACCION; TODA LA CORRIDA TRABAJA SOBRE LAS               
026775*    TABLAS, NO SOBRE LOS ARCHIVOS DIRECTAMENTE.                          
026800     PERFORM 210-CARGA-STUDENTS                                           
026900     PERFORM 220-CARGA-ASSIGNMENTS                                        
027000     PERFORM 230-CARGA-GRADES.                                            
027100 200-CARGA-MAESTROS-MEMORIA-E. EXIT.                                      
027200*****************************************************************         
027300 210-CARGA-STUDENTS SECTION.                                              
027350*    CARGA EL MAESTRO DE ESTUDIANTES TAL COMO ESTA EN DISCO.              
027400     MOVE ZEROS TO WKS-STU-COUNT                                          
027420*    LA TABLA EN MEMORIA SE RECONSTRUYE COMPLETA EN CADA                  
027440*    CORRIDA; NO SE ARRASTRA NADA DE UNA EJECUCION A OTRA.                
027500     READ STUDENTS                                                        
027600         AT END SET FIN-STUDENTS TO TRUE                                  
027700     END-READ                                                             
027800     PERFORM 211-ACUMULA-STUDENT UNTIL FIN-STUDENTS.                      
027900 210-CARGA-STUDENTS-E. EXIT.                                              
028000                                                                          
028100 211-ACUMULA-STUDENT SECTION.                                             
028150*    UNA LECTURA POR ALUMNO YA EXISTENTE.                                 
028200     ADD 1 TO WKS-STU-COUNT                                               
028300     ADD 1 TO WKS-REG-STU-LEIDOS                                          
028400     MOVE STU-ID   TO WKS-STU-ID(WKS-STU-COUNT)                           
028500     MOVE STU-NAME TO WKS-STU-NAME(WKS-STU-COUNT)                         
028510*    TKT-02577: LOS CAMPOS DE CONTROL SE COPIAN TAL CUAL DEL              
028515*    MAESTRO PARA QUE 410-GRABA-UN-STUDENT LOS PUEDA REGRABAR             
028518*    SIN ALTERAR LA FECHA/USUARIO DE ALTA ORIGINAL.                       
028520     MOVE STU-ESTADO-REG  TO WKS-STU-ESTADO-REG(WKS-STU-COUNT)            
028540     MOVE STU-FECHA-ALTA-R TO WKS-STU-FECHA-ALTA(WKS-STU-COUNT)           
028560     MOVE STU-USUARIO-ALTA TO WKS-STU-USUARIO-ALTA(WKS-STU-COUNT)         
028600     READ STUDENTS                                                        
028700         AT END SET FIN-STUDENTS TO TRUE                                  
028800     END-READ.                                                            
028900 211-ACUMULA-STUDENT-E. EXIT.                                             
029000*****************************************************************         
029100 220-CARGA-ASSIGNMENTS SECTION.                                           
029150*    CARGA EL MAESTRO DE TAREAS TAL COMO ESTA EN DISCO.                   
029200     MOVE ZEROS TO WKS-ASG-COUNT                                          
029220*    MISMO ESQUEMA DE RECARGA TOTAL QUE 210-CARGA-STUDENTS.               
029300     READ ASSIGNMENTS                                                     
029320*    LA PRIMERA LECTURA FUNCIONA COMO CENTINELA; SI EL                    
029340*    MAESTRO ESTA VACIO EL PERFORM DE ABAJO NO SE EJECUTA.                
029400         AT END SET FIN-ASSIGNMENTS TO TRUE                               
029500     END-READ                                                             
029600     PERFORM 221-ACUMULA-ASSIGNMENT UNTIL FIN-ASSIGNMENTS.                
029700 220-CARGA-ASSIGNMENTS-E. EXIT.                                           
029800                                                                          
029900 221-ACUMULA-ASSIGNMENT SECTION.                                          
029950*    UNA LECTURA POR TAREA YA EXISTENTE.                                  
030000     ADD 1 TO WKS-ASG-COUNT                                               
030100     ADD 1 TO WKS-REG-ASG-LEIDOS                                          
030200     MOVE ASG-ID     TO WKS-ASG-ID(WKS-ASG-COUNT)                         
030300     MOVE ASG-TITLE  TO WKS-ASG-TITLE(WKS-ASG-COUNT)                      
030310*    TKT-02577: IGUAL QUE EN 211, SE PRESERVAN LOS CAMPOS DE              
030315*    CONTROL DE ALTA AL CARGAR LA TAREA A LA TABLA.                       
030400     MOVE ASG-TYPE   TO WKS-ASG-TYPE(WKS-ASG-COUNT)                       
030500     MOVE ASG-WEIGHT TO WKS-ASG-WEIGHT(WKS-ASG-COUNT)                     
030520     MOVE ASG-ESTADO-REG  TO WKS-ASG-ESTADO-REG(WKS-ASG-COUNT)            
030540     MOVE ASG-FECHA-ALTA-R TO WKS-ASG-FECHA-ALTA(WKS-ASG-COUNT)           
030560     MOVE ASG-USUARIO-ALTA TO WKS-ASG-USUARIO-ALTA(WKS-ASG-COUNT)         
030600     READ ASSIGNMENTS                                                     
030700         AT END SET FIN-ASSIGNMENTS TO TRUE                               
030800     END-READ.                                                            
030900 221-ACUMULA-ASSIGNMENT-E. EXIT.                                          
031000*****************************************************************         
031100 230-CARGA-GRADES SECTION.                                                
031150*    CARGA EL MAESTRO DE NOTAS TAL COMO ESTA EN DISCO.                    
031200     MOVE ZEROS TO WKS-GRD-COUNT                                          
031220*    MISMO ESQUEMA DE RECARGA TOTAL QUE 210/220.                          
031300     READ GRADES                                                          
031320*    MISMA LOGICA DE CENTINELA QUE 210/220.                               
031400         AT END SET FIN-GRADES TO TRUE                                    
031500     END-READ                                                             
031600     PERFORM 231-ACUMULA-GRADE UNTIL FIN-GRADES.                          
031700 230-CARGA-GRADES-E. EXIT.                                                
031800                                                                          
031900 231-ACUMULA-GRADE SECTION.                                               
031950*    UNA LECTURA POR NOTA YA EXISTENTE; AQUI NO HAY VALIDACION DE         
031975*    LLAVE DUPLICADA, EL MAESTRO GRADES YA SE CONSIDERA DEPURADO.         
032000     ADD 1 TO WKS-GRD-COUNT                                               
032100     ADD 1 TO WKS-REG-GRD-LEIDOS                                          
032200     MOVE GRD-STUDENT-ID TO WKS-GRD-STUDENT-ID(WKS-GRD-COUNT)             
032300     MOVE GRD-ASSIGN-ID  TO WKS-GRD-ASSIGN-ID(WKS-GRD-COUNT)              
032310*    TKT-02577: SE PRESERVA LA FECHA/USUARIO DE CAPTURA                   
032315*    ORIGINAL AL TRAER LA NOTA A LA TABLA EN MEMORIA.                     
032400     MOVE GRD-SCORE      TO WKS-GRD-SCORE(WKS-GRD-COUNT)                  
032420     MOVE GRD-ESTADO-REG  TO WKS-GRD-ESTADO-REG(WKS-GRD-COUNT)            
032440     MOVE GRD-FECHA-CAPTURA-R TO WKS-GRD-FECHA-CAPTURA(WKS-GRD-COUNT)     
032460     MOVE GRD-USUARIO-CAPTURA TO WKS-GRD-USUARIO-CAPTURA(WKS-GRD-COUNT)   
032500     READ GRADES                                                          
032600         AT END SET FIN-GRADES TO TRUE                                    
032700     END-READ.                                                            
032800 231-ACUMULA-GRADE-E. EXIT.                                               
032900*****************************************************************         
033000 250-CIERRA-MAESTROS-ENTRADA SECTION.                                     
033020*    LOS TRES MAESTROS SE CIERRAN DE ENTRADA PORQUE 400-                  
033040*    REESCRIBE-MAESTROS LOS VUELVE A ABRIR DE SALIDA; EN LINE             
033060*    SEQUENTIAL NO SE PUEDE TENER UN ARCHIVO ABIERTO EN AMBOS             
033080*    MODOS A LA VEZ.                                                      
033100     CLOSE STUDENTS                                                       
033200     CLOSE ASSIGNMENTS                                                    
033300     CLOSE GRADES.                                                        
033400 250-CIERRA-MAESTROS-ENTRADA-E. EXIT.                                     
033500*****************************************************************         
033600*   S E C C I O N   D E   T R A N S A C C I O N E S              *        
033700*****************************************************************         
033800 300-PROCESA-TRANSACCIONES SECTION.                                       
033833*    RECORRE TODO EL ARCHIVO DE TRANSACCIONES, UNA POR UNA, HASTA         
033866*    EL FIN; NO HAY ORDENAMIENTO NI AGRUPAMIENTO PREVIO.                  
033900     READ TRANSACTIONS                                                    
033920*    SI EL ARCHIVO DE TRANSACCIONES VIENE VACIO (FILE STATUS              
033940*    97 TRATADO ARRIBA) EL PERFORM DE ABAJO SIMPLEMENTE NO                
033960*    SE EJECUTA Y LA CORRIDA PASA DIRECTO A LAS ESTADISTICAS.             
034000         AT END SET FIN-TRANSACTIONS TO TRUE                              
034100     END-READ                                                             
034200     PERFORM 301-PROCESA-UNA-TRANSACCION UNTIL FIN-TRANSACTIONS.          
034300 300-PROCESA-TRANSACCIONES-E. EXIT.                                       
034400                                                                          
034500 301-PROCESA-UNA-TRANSACCION SECTION.                                     
034525*    DESPACHA LA TRANSACCION SEGUN SU CODIGO DE TIPO (TRAN-TYPE-          
034550*    CODE); UN CODIGO QUE NO SEA NINGUNO DE LOS TRES CONOCIDOS SE         
034575*    RECHAZA Y SE CUENTA APARTE (TKT-02255).                              
034600     ADD 1 TO WKS-REG-TRN-LEIDAS                                          
034620*    EL CONTADOR DE LEIDAS SUBE SIEMPRE, INDEPENDIENTE DE SI              
034640*    LA TRANSACCION RESULTA ACEPTADA O RECHAZADA MAS ABAJO.               
034700     EVALUATE TRUE                                                        
034800         WHEN TRAN-ADD-STUDENT                                            
034850*    TRANSACCION DE ALTA DE ESTUDIANTE.                                   
034900              PERFORM 310-APLICA-ALTA-STUDENT                             
035000         WHEN TRAN-ADD-ASSIGNMENT                                         
035050*    TRANSACCION DE ALTA DE TAREA.                                        
035100              PERFORM 320-APLICA-ALTA-ASSIGNMENT                          
035200         WHEN TRAN-ADD-GRADE                                              
035250*    TRANSACCION DE ALTA O REEMPLAZO DE NOTA.                             
035300              PERFORM 330-APLICA-ALTA-GRADE                               
035400         WHEN OTHER                                                       
035500              ADD 1 TO WKS-REG-TRN-RECHAZADAS                             
035600              DISPLAY "TRANSACCION CON CODIGO INVALIDO: "                 
035633*    CODIGO DESCONOCIDO: SE CUENTA COMO RECHAZADA Y SE AVISA,             
035666*    PERO LA CORRIDA SIGUE CON LA SIGUIENTE TRANSACCION.                  
035700                      TRAN-TYPE-CODE UPON CONSOLE                         
035800     END-EVALUATE                                                         
035900     READ TRANSACTIONS                                                    
036000         AT END SET FIN-TRANSACTIONS TO TRUE                              
036100     END-READ.                                                            
036200 301-PROCESA-UNA-TRANSACCION-E. EXIT.                                     
036300*****************************************************************         
036400*   ALTA DE ESTUDIANTE - R1/R2/R3                                *        
036500*****************************************************************         
036600 310-APLICA-ALTA-STUDENT SECTION.                                         
036625*    R1/R2/R3: SI LA TRANSACCION TRAE ID EN CEROS SE ASIGNA UNO           
036650*    AUTOMATICO (312); SI TRAE UN ID EXPLICITO SE VALIDA QUE NO           
036675*    ESTE DUPLICADO (311) ANTES DE AGREGAR EL ALUMNO A LA TABLA.          
036700     MOVE 1 TO WKS-ALTA-OK                                                
036720*    SE ASUME VALIDA DESDE EL INICIO; 311/312 LA TUMBAN SI                
036740*    ENCUENTRAN UN MOTIVO DE RECHAZO.                                     
036800     IF TRAN-STUDENT-ID = ZEROS                                           
036900        PERFORM 312-ASIGNA-ID-STUDENT                                     
037000     ELSE                                                                 
037100        PERFORM 311-VALIDA-ALTA-STUDENT                                   
037200     END-IF                                                               
037300     IF ALTA-ES-VALIDA                                                    
037400        ADD 1 TO WKS-STU-COUNT                                            
037500        MOVE WKS-NUEVO-ID-STU     TO WKS-STU-ID(WKS-STU-COUNT)            
037600        MOVE TRAN-NAME-TITLE      TO WKS-STU-NAME(WKS-STU-COUNT)          
037620        SET WKS-STU-TBL-ACTIVO(WKS-STU-COUNT) TO TRUE                     
037640        MOVE WKS-FECHA-SISTEMA    TO WKS-STU-FECHA-ALTA(WKS-STU-COUNT)    
037660        MOVE WKS-USUARIO-BATCH    TO WKS-STU-USUARIO-ALTA(WKS-STU-COUNT)  
037700        ADD 1 TO WKS-REG-TRN-APLICADAS                                    
037800     ELSE                                                                 
037900        ADD 1 TO WKS-REG-TRN-RECHAZADAS                                   
038000     END-IF.                                                              
038100 310-APLICA-ALTA-STUDENT-E. EXIT.                                         
038200*****************************************************************         
038300*   R1 QUEDA GARANTIZADO: TRAN-STUDENT-ID ES PIC 9 SIN SIGNO Y   *        
038400*   EN ESTE PARRAFO YA SE SABE QUE ES DISTINTO DE CERO.          *        
038500*****************************************************************         
038600 311-VALIDA-ALTA-STUDENT SECTION.                                         
038633*    SE BUSCA EL ID EXPLICITO EN LA TABLA ACTUAL; SI YA EXISTE LA         
038666*    ALTA SE RECHAZA (R2) Y SE AVISA POR CONSOLA.                         
038700     MOVE TRAN-STUDENT-ID TO WKS-NUEVO-ID-STU                             
038800     MOVE TRAN-STUDENT-ID TO WKS-BUSCA-STU-ID                             
038900     PERFORM 900-BUSCA-STUDENT THRU 901-COMPARA-STUDENT-E                 
039000     IF STU-ENCONTRADO                                                    
039100        MOVE ZEROS TO WKS-ALTA-OK                                         
039200        DISPLAY "ALTA DE ESTUDIANTE RECHAZADA, ID DUPLICADO: "            
039250*    R2: ID YA EXISTENTE EN LA TABLA.                                     
039300                TRAN-STUDENT-ID UPON CONSOLE                              
039400     END-IF.                                                              
039500 311-VALIDA-ALTA-STUDENT-E. EXIT.                                         
039600                                                                          
039700 312-ASIGNA-ID-STUDENT SECTION.                                           
039720*    R3: RECORRE TODA LA TABLA DE ESTUDIANTES PARA ENCONTRAR EL ID        
039740*    MAS ALTO YA USADO Y LE SUMA UNO; SI LA TABLA VIENE VACIA EL          
039760*    MAXIMO ARRANCA EN CERO Y EL PRIMER ID ASIGNADO ES EL 1               
039780*    (TKT-01549).                                                         
039800     MOVE ZEROS TO WKS-MAX-ID-STU                                         
039900     PERFORM 313-ACTUALIZA-MAX-STU                                        
040000         VARYING WKS-SUB-STU FROM 1 BY 1                                  
040100         UNTIL WKS-SUB-STU > WKS-STU-COUNT                                
040200     COMPUTE WKS-NUEVO-ID-STU = WKS-MAX-ID-STU + 1.                       
040300 312-ASIGNA-ID-STUDENT-E. EXIT.                                           
040400                                                                          
040500 313-ACTUALIZA-MAX-STU SECTION.                                           
040533*    COMPARA UNA POSICION DE LA TABLA CONTRA EL MAXIMO ACUMULADO          
040566*    HASTA AHORA; SE INVOCA UNA VEZ POR CADA ALUMNO YA CARGADO.           
040600     IF WKS-STU-ID(WKS-SUB-STU) > WKS-MAX-ID-STU                          
040700        MOVE WKS-STU-ID(WKS-SUB-STU) TO WKS-MAX-ID-STU                    
040800     END-IF.                                                              
040900 313-ACTUALIZA-MAX-STU-E. EXIT.                                           
041000*****************************************************************         
041100*   ALTA DE TAREA - R3/R4/R5 (EL ID SIEMPRE ES AUTOMATICO)       *        
041200*****************************************************************         
041300 320-APLICA-ALTA-ASSIGNMENT SECTION.                                      
041320*    A DIFERENCIA DEL ALTA DE ESTUDIANTE, LA TAREA SIEMPRE RECIBE         
041340*    ID AUTOMATICO (R3); LUEGO SE NORMALIZA EL TIPO (R4) Y SE             
041360*    RESUELVE EL PESO A APLICAR (R5) ANTES DE AGREGARLA A LA              
041380*    TABLA.                                                               
041400     PERFORM 321-ASIGNA-ID-ASSIGNMENT                                     
041500     PERFORM 322-NORMALIZA-TIPO                                           
041600     PERFORM 323-DEFAULT-WEIGHT                                           
041700     ADD 1 TO WKS-ASG-COUNT                                               
041800     MOVE WKS-NUEVO-ID-ASG      TO WKS-ASG-ID(WKS-ASG-COUNT)              
041900     MOVE TRAN-NAME-TITLE       TO WKS-ASG-TITLE(WKS-ASG-COUNT)           
042000     MOVE WKS-TIPO-NORMALIZADO  TO WKS-ASG-TYPE(WKS-ASG-COUNT)            
042100     MOVE WKS-PESO-APLICADO     TO WKS-ASG-WEIGHT(WKS-ASG-COUNT)          
042120     SET WKS-ASG-TBL-ACTIVO(WKS-ASG-COUNT) TO TRUE                        
042140     MOVE WKS-FECHA-SISTEMA     TO WKS-ASG-FECHA-ALTA(WKS-ASG-COUNT)      
042160     MOVE WKS-USUARIO-BATCH     TO WKS-ASG-USUARIO-ALTA(WKS-ASG-COUNT)    
042200     ADD 1 TO WKS-REG-TRN-APLICADAS.                                      
042300 320-APLICA-ALTA-ASSIGNMENT-E. EXIT.                                      
042400                                                                          
042500 321-ASIGNA-ID-ASSIGNMENT SECTION.                                        
042550*    MISMO MECANISMO QUE 312/313 PERO SOBRE LA TABLA DE TAREAS.           
042600     MOVE ZEROS TO WKS-MAX-ID-ASG                                         
042620*    BARRE TODA LA TABLA DE TAREAS PARA ENCONTRAR EL FOLIO                
042640*    MAS ALTO YA USADO Y ASIGNAR EL SIGUIENTE CONSECUTIVO.                
042700     PERFORM 324-ACTUALIZA-MAX-ASG                                        
042800         VARYING WKS-SUB-ASG FROM 1 BY 1                                  
042900         UNTIL WKS-SUB-ASG > WKS-ASG-COUNT                                
043000     COMPUTE WKS-NUEVO-ID-ASG = WKS-MAX-ID-ASG + 1.                       
043100 321-ASIGNA-ID-ASSIGNMENT-E. EXIT.                                        
043200                                                                          
043300 324-ACTUALIZA-MAX-ASG SECTION.                                           
043333*    COMPARA UNA POSICION DE LA TABLA DE TAREAS CONTRA EL MAXIMO          
043366*    ACUMULADO HASTA AHORA.                                               
043400     IF WKS-ASG-ID(WKS-SUB-ASG) > WKS-MAX-ID-ASG                          
043500        MOVE WKS-ASG-ID(WKS-SUB-ASG) TO WKS-MAX-ID-ASG                    
043600     END-IF.                                                              
043700 324-ACTUALIZA-MAX-ASG-E. EXIT.                                           
043800*****************************************************************         
043900*   NORMALIZACION DEL TIPO DE TAREA: HOMEWORK/QUIZ SIN           *        
044000*   DISTINGUIR MAYUSCULAS/MINUSCULAS, CUALQUIER OTRO VALOR SE    *        
044100*   GRABA COMO EXAM.                                             *        
044200*****************************************************************         
044300 322-NORMALIZA-TIPO SECTION.                                              
044325*    R4: TRAN-ASSIGN-TYPE-TXT SE PASA A MAYUSCULAS (INSPECT               
044350*    CONVERTING, TKT-02044) ANTES DE COMPARAR, PARA ACEPTAR               
044375*    "homework", "Homework" O "HOMEWORK" POR IGUAL.                       
044400     MOVE TRAN-ASSIGN-TYPE-TXT TO WKS-TIPO-MAYUSCULAS                     
044500     INSPECT WKS-TIPO-MAYUSCULAS CONVERTING                               
044600         "abcdefghijklmnopqrstuvwxyz" TO                                  
044700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                     
044800     IF WKS-TIPO-MAYUSCULAS = "HOMEWORK"                                  
044900        MOVE "HOMEWORK" TO WKS-TIPO-NORMALIZADO                           
044950*    COINCIDE CON HOMEWORK, SIN IMPORTAR COMO VINO ESCRITO.               
045000     ELSE                                                                 
045100        IF WKS-TIPO-MAYUSCULAS = "QUIZ"                                   
045200           MOVE "QUIZ"   TO WKS-TIPO-NORMALIZADO                          
045250*    COINCIDE CON QUIZ.                                                   
045300        ELSE                                                              
045400           MOVE "EXAM"   TO WKS-TIPO-NORMALIZADO                          
045450*    CUALQUIER OTRO VALOR SE GRABA COMO EXAM (R4).                        
045500        END-IF                                                            
045600     END-IF.                                                              
045700 322-NORMALIZA-TIPO-E. EXIT.                                              
045800                                                                          
045900 323-DEFAULT-WEIGHT SECTION.                                              
045925*    R5: SI LA TRANSACCION TRAE PESO EN CEROS SE APLICA EL PESO           
045950*    POR DEFECTO (WKS-PESO-DEFECTO = 1.00); EN CASO CONTRARIO SE          
045975*    RESPETA EL PESO QUE TRAE LA TRANSACCION.                             
046000     IF TRAN-WEIGHT = ZEROS                                               
046100        MOVE WKS-PESO-DEFECTO TO WKS-PESO-APLICADO                        
046150*    NO VINO PESO EN LA TRANSACCION: SE APLICA EL DEFECTO.                
046200     ELSE                                                                 
046300        MOVE TRAN-WEIGHT      TO WKS-PESO-APLICADO                        
046350*    VINO PESO EXPLICITO: SE RESPETA TAL CUAL.                            
046400     END-IF.                                                              
046500 323-DEFAULT-WEIGHT-E. EXIT.                                              
046600*****************************************************************         
046700*   ALTA/REEMPLAZO DE NOTA - R6/R7/R8                            *        
046800*****************************************************************         
046900 330-APLICA-ALTA-GRADE SECTION.                                           
046925*    R6/R7/R8: PRIMERO SE VALIDA LA TRANSACCION COMPLETA (331) Y          
046950*    SOLO SI ES VALIDA SE APLICA A LA TABLA DE NOTAS (332); UNA           
046975*    NOTA RECHAZADA NO TOCA LA TABLA EN MEMORIA PARA NADA.                
047000     MOVE 1 TO WKS-ALTA-OK                                                
047100     PERFORM 331-VALIDA-ALTA-GRADE                                        
047200     IF ALTA-ES-VALIDA                                                    
047300        PERFORM 332-APLICA-GRADE-TABLA                                    
047400        ADD 1 TO WKS-REG-TRN-APLICADAS                                    
047500     ELSE                                                                 
047600        ADD 1 TO WKS-REG-TRN-RECHAZADAS                                   
047700     END-IF.                                                              
047800 330-APLICA-ALTA-GRADE-E. EXIT.                                           
047900*****************************************************************         
048000*   R6, MITAD INFERIOR: TRAN-GRADE-SCORE ES PIC 9 SIN SIGNO,     *        
048100*   POR LO QUE NUNCA ES MENOR A CERO; SOLO SE VALIDA EL TOPE.    *        
048200*****************************************************************         
048300 331-VALIDA-ALTA-GRADE SECTION.                                           
048316*    R8: SE VALIDAN LAS DOS LLAVES FORANEAS (ESTUDIANTE Y TAREA)          
048332*    Y R6: EL TOPE SUPERIOR DEL SCORE; LAS TRES VALIDACIONES SE           
048348*    HACEN SIEMPRE, NO SE CORTA EN LA PRIMERA QUE FALLE, PARA QUE         
048364*    EL OPERADOR VEA TODOS LOS MOTIVOS DE RECHAZO EN UNA SOLA             
048380*    PASADA.                                                              
048400     MOVE TRAN-GRADE-STUDENT-ID TO WKS-BUSCA-STU-ID                       
048500     PERFORM 900-BUSCA-STUDENT THRU 901-COMPARA-STUDENT-E                 
048600     IF STU-NO-ENCONTRADO                                                 
048700        MOVE ZEROS TO WKS-ALTA-OK                                         
048800        DISPLAY "NOTA RECHAZADA, ESTUDIANTE INEXISTENTE: "                
048833*    R8: LA NOTA REFERENCIA UN ESTUDIANTE QUE NO ESTA EN LA               
048866*    TABLA.                                                               
048900                TRAN-GRADE-STUDENT-ID UPON CONSOLE                        
049000     END-IF                                                               
049100     MOVE TRAN-GRADE-ASSIGN-ID TO WKS-BUSCA-ASG-ID                        
049200     PERFORM 910-BUSCA-ASSIGNMENT THRU 911-COMPARA-ASSIGNMENT-E           
049300     IF ASG-NO-ENCONTRADO                                                 
049400        MOVE ZEROS TO WKS-ALTA-OK                                         
049500        DISPLAY "NOTA RECHAZADA, TAREA INEXISTENTE: "                     
049550*    R8: LA NOTA REFERENCIA UNA TAREA QUE NO ESTA EN LA TABLA.            
049600                TRAN-GRADE-ASSIGN-ID UPON CONSOLE                         
049700     END-IF                                                               
049800     IF TRAN-GRADE-SCORE > WKS-SCORE-MAXIMO                               
049900        MOVE ZEROS TO WKS-ALTA-OK                                         
050000        DISPLAY "NOTA RECHAZADA, SCORE FUERA DE RANGO: "                  
050050*    R6: EL SCORE SUPERA EL MAXIMO PERMITIDO.                             
050100                TRAN-GRADE-SCORE UPON CONSOLE                             
050200     END-IF.                                                              
050300 331-VALIDA-ALTA-GRADE-E. EXIT.                                           
050400*****************************************************************         
050500*   LA LLAVE COMBINADA ESTUDIANTE+TAREA PERMITE UNA SOLA         *        
050600*   COMPARACION POR POSICION EN LUGAR DE DOS.                    *        
050700*****************************************************************         
050800 332-APLICA-GRADE-TABLA SECTION.                                          
050825*    R7: SI YA EXISTE UNA NOTA CON LA MISMA LLAVE ESTUDIANTE+             
050850*    TAREA SE REEMPLAZA EL SCORE EN SU LUGAR (TKT-01822); SI NO           
050875*    EXISTE SE AGREGA UNA ENTRADA NUEVA AL FINAL DE LA TABLA.             
050900     MOVE TRAN-GRADE-STUDENT-ID TO WKS-GRD-BUSCA-STU                      
051000     MOVE TRAN-GRADE-ASSIGN-ID  TO WKS-GRD-BUSCA-ASG                      
051100     PERFORM 920-BUSCA-GRADE THRU 921-COMPARA-GRADE-E                     
051200     IF GRD-ENCONTRADO                                                    
051300        MOVE TRAN-GRADE-SCORE TO WKS-GRD-SCORE(WKS-GRD-POS)               
051310*    LA LLAVE YA EXISTIA: SE REEMPLAZA EL SCORE EN SU LUGAR (R7).         
051320        SET WKS-GRD-TBL-ACTIVO(WKS-GRD-POS) TO TRUE                       
051330        MOVE WKS-FECHA-SISTEMA TO WKS-GRD-FECHA-CAPTURA(WKS-GRD-POS)      
051340        MOVE WKS-USUARIO-BATCH TO WKS-GRD-USUARIO-CAPTURA(WKS-GRD-POS)    
051400     ELSE                                                                 
051450*    LA LLAVE NO EXISTIA: SE AGREGA UNA ENTRADA NUEVA AL FINAL            
051475*    DE LA TABLA (R7).                                                    
051500        ADD 1 TO WKS-GRD-COUNT                                            
051600        MOVE TRAN-GRADE-STUDENT-ID                                        
051700                           TO WKS-GRD-STUDENT-ID(WKS-GRD-COUNT)           
051800        MOVE TRAN-GRADE-ASSIGN-ID                                         
051900                           TO WKS-GRD-ASSIGN-ID(WKS-GRD-COUNT)            
052000        MOVE TRAN-GRADE-SCORE                                             
052100                           TO WKS-GRD-SCORE(WKS-GRD-COUNT)                
052120        SET WKS-GRD-TBL-ACTIVO(WKS-GRD-COUNT) TO TRUE                     
052140        MOVE WKS-FECHA-SISTEMA TO WKS-GRD-FECHA-CAPTURA(WKS-GRD-COUNT)    
052160        MOVE WKS-USUARIO-BATCH TO WKS-GRD-USUARIO-CAPTURA(WKS-GRD-COUNT)  
052200     END-IF.                                                              
052300 332-APLICA-GRADE-TABLA-E. EXIT.                                          
052400*****************************************************************         
052500 350-CIERRA-TRANSACCIONES SECTION.                                        
052533*    TRANSACTIONS SOLO SE LEE, NUNCA SE REGRABA; QUEDA CERRADO            
052566*    DEFINITIVAMENTE AQUI.                                                
052600     CLOSE TRANSACTIONS.                                                  
052700 350-CIERRA-TRANSACCIONES-E. EXIT.                                        
052800*****************************************************************         
052900*   S E C C I O N   D E   R E G R A B A C I O N                  *        
053000*****************************************************************         
053100 400-REESCRIBE-MAESTROS SECTION.                                          
053120*    REGRABA LOS TRES MAESTROS COMPLETOS, UNO A LA VEZ, EN EL             
053140*    MISMO ORDEN EN QUE QUEDARON LAS TABLAS EN MEMORIA (ALTAS             
053160*    NUEVAS AL FINAL); SE ABRE, SE ESCRIBE TODO Y SE CIERRA ANTES         
053180*    DE PASAR AL SIGUIENTE ARCHIVO.                                       
053200     OPEN OUTPUT STUDENTS                                                 
053233*    SE ABRE DE SALIDA; AL ESTAR YA CERRADO DE ENTRADA (250), LA          
053266*    REAPERTURA TRUNCA EL ARCHIVO PARA REESCRIBIRLO COMPLETO.             
053300     PERFORM 410-GRABA-UN-STUDENT                                         
053400         VARYING WKS-SUB-STU FROM 1 BY 1                                  
053500         UNTIL WKS-SUB-STU > WKS-STU-COUNT                                
053600     CLOSE STUDENTS                                                       
053700     OPEN OUTPUT ASSIGNMENTS                                              
053750*    MISMO TRATAMIENTO QUE STUDENTS.                                      
053800     PERFORM 420-GRABA-UN-ASSIGNMENT                                      
053900         VARYING WKS-SUB-ASG FROM 1 BY 1                                  
054000         UNTIL WKS-SUB-ASG > WKS-ASG-COUNT                                
054100     CLOSE ASSIGNMENTS                                                    
054200     OPEN OUTPUT GRADES                                                   
054250*    MISMO TRATAMIENTO QUE STUDENTS Y ASSIGNMENTS.                        
054300     PERFORM 430-GRABA-UN-GRADE                                           
054400         VARYING WKS-SUB-GRD FROM 1 BY 1                                  
054500         UNTIL WKS-SUB-GRD > WKS-GRD-COUNT                                
054600     CLOSE GRADES.                                                        
054700 400-REESCRIBE-MAESTROS-E. EXIT.                                          
054800                                                                          
054900 410-GRABA-UN-STUDENT SECTION.                                            
054950*    GRABA UNA POSICION DE LA TABLA DE ESTUDIANTES AL ARCHIVO; LOS        
054970*    CAMPOS DE CONTROL SE REGRABAN TAL COMO QUEDARON EN LA TABLA          
054990*    (TKT-02577), PARA NO PERDER EL DATO DE ALTA ORIGINAL EN CADA         
054995*    REESCRITURA COMPLETA DEL MAESTRO.                                    
055000     MOVE WKS-STU-ID(WKS-SUB-STU)   TO STU-ID                             
055100     MOVE WKS-STU-NAME(WKS-SUB-STU) TO STU-NAME                           
055120     MOVE WKS-STU-ESTADO-REG(WKS-SUB-STU)   TO STU-ESTADO-REG             
055140     MOVE WKS-STU-FECHA-ALTA(WKS-SUB-STU)   TO STU-FECHA-ALTA-R           
055160     MOVE WKS-STU-USUARIO-ALTA(WKS-SUB-STU) TO STU-USUARIO-ALTA           
055200     WRITE STUDENT-RECORD                                                 
055300     ADD 1 TO WKS-REG-STU-GRABADOS.                                       
055400 410-GRABA-UN-STUDENT-E. EXIT.                                            
055500                                                                          
055600 420-GRABA-UN-ASSIGNMENT SECTION.                                         
055650*    GRABA UNA POSICION DE LA TABLA DE TAREAS AL ARCHIVO; LOS             
055670*    CAMPOS DE CONTROL SE REGRABAN TAL COMO QUEDARON EN LA TABLA          
055690*    (TKT-02577).                                                         
055700     MOVE WKS-ASG-ID(WKS-SUB-ASG)     TO ASG-ID                           
055800     MOVE WKS-ASG-TITLE(WKS-SUB-ASG)  TO ASG-TITLE                        
055900     MOVE WKS-ASG-TYPE(WKS-SUB-ASG)   TO ASG-TYPE                         
056000     MOVE WKS-ASG-WEIGHT(WKS-SUB-ASG) TO ASG-WEIGHT                       
056020     MOVE WKS-ASG-ESTADO-REG(WKS-SUB-ASG)   TO ASG-ESTADO-REG             
056040     MOVE WKS-ASG-FECHA-ALTA(WKS-SUB-ASG)   TO ASG-FECHA-ALTA-R           
056060     MOVE WKS-ASG-USUARIO-ALTA(WKS-SUB-ASG) TO ASG-USUARIO-ALTA           
056100     WRITE ASSIGNMENT-RECORD                                              
056150*    EL CONTADOR DE GRABADOS SIRVE DE CUADRE CONTRA EL                    
056170*    TOTAL DE TAREAS QUE QUEDARON EN LA TABLA EN MEMORIA.                 
056200     ADD 1 TO WKS-REG-ASG-GRABADOS.                                       
056300 420-GRABA-UN-ASSIGNMENT-E. EXIT.                                         
056400                                                                          
056500 430-GRABA-UN-GRADE SECTION.                                              
056550*    GRABA UNA POSICION DE LA TABLA DE NOTAS AL ARCHIVO; LOS CAMPOS       
056570*    DE CONTROL SE REGRABAN TAL COMO QUEDARON EN LA TABLA (TKT-           
056590*    02577).                                                              
056600     MOVE WKS-GRD-STUDENT-ID(WKS-SUB-GRD) TO GRD-STUDENT-ID               
056700     MOVE WKS-GRD-ASSIGN-ID(WKS-SUB-GRD)  TO GRD-ASSIGN-ID                
056800     MOVE WKS-GRD-SCORE(WKS-SUB-GRD)      TO GRD-SCORE                    
056820     MOVE WKS-GRD-ESTADO-REG(WKS-SUB-GRD)      TO GRD-ESTADO-REG          
056840     MOVE WKS-GRD-FECHA-CAPTURA(WKS-SUB-GRD)   TO GRD-FECHA-CAPTURA-R     
056860     MOVE WKS-GRD-USUARIO-CAPTURA(WKS-SUB-GRD) TO GRD-USUARIO-CAPTURA     
056900     WRITE GRADE-RECORD                                                   
057000     ADD 1 TO WKS-REG-GRD-GRABADOS.                                       
057100 430-GRABA-UN-GRADE-E. EXIT.                                              
057200*****************************************************************         
057300*         B U S Q U E D A   D E   U N   E S T U D I A N T E      *        
057400*****************************************************************         
057500 900-BUSCA-STUDENT SECTION.                                               
057525*    BUSQUEDA SECUENCIAL DE UN ESTUDIANTE POR ID; SE USA TANTO            
057550*    PARA DETECTAR ALTAS DUPLICADAS (311) COMO PARA VALIDAR LA            
057575*    LLAVE FORANEA DE UNA NOTA (331).                                     
057580*    TKT-02577: CICLO POR GO TO; EL LLAMADOR INVOCA TODO EL               
057582*    RANGO CON PERFORM 900-BUSCA-STUDENT THRU 901-COMPARA-                
057584*    STUDENT-E.                                                           
057600     MOVE ZEROS TO WKS-STU-POS                                            
057700     SET STU-NO-ENCONTRADO TO TRUE                                        
057750     MOVE 1 TO WKS-SUB-2.                                                 
057780 900-BUSCA-STUDENT-CICLO.                                                 
057790     IF WKS-SUB-2 > WKS-STU-COUNT OR STU-ENCONTRADO                       
057795        GO TO 901-COMPARA-STUDENT-E                                       
057798     END-IF.                                                              
058200                                                                          
058300 901-COMPARA-STUDENT SECTION.                                             
058333*    COMPARA UNA POSICION DE LA TABLA DE ESTUDIANTES CONTRA EL ID         
058366*    BUSCADO; EL GO TO REGRESA EL CONTROL AL PARRAFO DE PRUEBA            
058370*    DE 900 HASTA AGOTAR LA TABLA O ENCONTRAR LA LLAVE.                   
058400     IF WKS-STU-ID(WKS-SUB-2) = WKS-BUSCA-STU-ID                          
058500        SET STU-ENCONTRADO TO TRUE                                        
058600        MOVE WKS-SUB-2 TO WKS-STU-POS                                     
058700     END-IF                                                               
058750     ADD 1 TO WKS-SUB-2                                                   
058775     GO TO 900-BUSCA-STUDENT-CICLO.                                       
058800 901-COMPARA-STUDENT-E. EXIT.                                             
058900*****************************************************************         
059000*         B U S Q U E D A   D E   U N A   T A R E A              *        
059100*****************************************************************         
059200 910-BUSCA-ASSIGNMENT SECTION.                                            
059233*    BUSQUEDA SECUENCIAL DE UNA TAREA POR ID; SE USA PARA VALIDAR         
059266*    LA LLAVE FORANEA DE UNA NOTA (331).                                  
059270*    TKT-02577: CICLO POR GO TO; EL LLAMADOR INVOCA TODO EL               
059272*    RANGO CON PERFORM 910-BUSCA-ASSIGNMENT THRU 911-COMPARA-             
059274*    ASSIGNMENT-E.                                                        
059300     MOVE ZEROS TO WKS-ASG-POS                                            
059400     SET ASG-NO-ENCONTRADO TO TRUE                                        
059450     MOVE 1 TO WKS-SUB-2.                                                 
059480 910-BUSCA-ASSIGNMENT-CICLO.                                              
059490     IF WKS-SUB-2 > WKS-ASG-COUNT OR ASG-ENCONTRADO                       
059495        GO TO 911-COMPARA-ASSIGNMENT-E                                    
059498     END-IF.                                                              
059900                                                                          
060000 911-COMPARA-ASSIGNMENT SECTION.                                          
060033*    COMPARA UNA POSICION DE LA TABLA DE TAREAS CONTRA EL ID              
060066*    BUSCADO; EL GO TO REGRESA EL CONTROL AL PARRAFO DE PRUEBA            
060070*    DE 910 HASTA AGOTAR LA TABLA O ENCONTRAR LA LLAVE.                   
060100     IF WKS-ASG-ID(WKS-SUB-2) = WKS-BUSCA-ASG-ID                          
060200        SET ASG-ENCONTRADO TO TRUE                                        
060300        MOVE WKS-SUB-2 TO WKS-ASG-POS                                     
060400     END-IF                                                               
060450     ADD 1 TO WKS-SUB-2                                                   
060475     GO TO 910-BUSCA-ASSIGNMENT-CICLO.                                    
060500 911-COMPARA-ASSIGNMENT-E. EXIT.                                          
060600*****************************************************************         
060700*         B U S Q U E D A   D E   U N A   N O T A                *        
060800*****************************************************************         
060900 920-BUSCA-GRADE SECTION.                                                 
060925*    BUSQUEDA SECUENCIAL DE UNA NOTA POR LA LLAVE COMBINADA               
060950*    ESTUDIANTE+TAREA (TKT-01822); DETERMINA SI 332 REEMPLAZA O           
060975*    AGREGA.                                                              
060980*    TKT-02577: CICLO POR GO TO; EL LLAMADOR INVOCA TODO EL               
060982*    RANGO CON PERFORM 920-BUSCA-GRADE THRU 921-COMPARA-GRADE-E.          
061000     MOVE ZEROS TO WKS-GRD-POS                                            
061100     SET GRD-NO-ENCONTRADO TO TRUE                                        
061150     MOVE 1 TO WKS-SUB-2.                                                 
061180 920-BUSCA-GRADE-CICLO.                                                   
061190     IF WKS-SUB-2 > WKS-GRD-COUNT OR GRD-ENCONTRADO                       
061195        GO TO 921-COMPARA-GRADE-E                                         
061198     END-IF.                                                              
061600                                                                          
061700 921-COMPARA-GRADE SECTION.                                               
061725*    COMPARA UNA POSICION DE LA TABLA DE NOTAS CONTRA LA LLAVE            
061750*    COMBINADA BUSCADA, EN UNA SOLA COMPARACION (WKS-GRD-KEY              
061775*    REDEFINES LAS DOS PARTES DE LA LLAVE); EL GO TO REGRESA EL           
061780*    CONTROL AL PARRAFO DE PRUEBA DE 920.                                 
061800     IF WKS-GRD-KEY(WKS-SUB-2) = WKS-GRD-BUSCA-KEY                        
061900        SET GRD-ENCONTRADO TO TRUE                                        
062000        MOVE WKS-SUB-2 TO WKS-GRD-POS                                     
062050     END-IF                                                               
062100     ADD 1 TO WKS-SUB-2                                                   
062150     GO TO 920-BUSCA-GRADE-CICLO.                                         
062200 921-COMPARA-GRADE-E. EXIT.                                               
062300*****************************************************************         
062400 700-ESTADISTICAS SECTION.                                                
062425*    RESUMEN DE CONTROL AL OPERADOR: TRANSACCIONES LEIDAS,                
062450*    APLICADAS Y RECHAZADAS (TKT-02255), Y REGISTROS REGRABADOS           
062475*    POR CADA UNO DE LOS TRES MAESTROS.                                   
062500     DISPLAY "* FECHA DE CORRIDA : " WKS-DIA-SIS "/"                      
062600                  WKS-MES-SIS "/" WKS-ANIO-SIS                            
062700     DISPLAY ">>>>>>>>>>>>>>>> ESTADISTICAS EEDR3006 <<<<<<<<<<<<"        
062725*    EL ORDEN DE LAS LINEAS SIGUE EL FLUJO DE LA CORRIDA:                 
062750*    PRIMERO TRANSACCIONES, LUEGO LOS TRES MAESTROS.                      
062800     DISPLAY "* TRANSACCIONES LEIDAS     : ("                             
062900                                      WKS-REG-TRN-LEIDAS ")"              
063000     DISPLAY "* TRANSACCIONES APLICADAS  : ("                             
063100                                      WKS-REG-TRN-APLICADAS ")"           
063200     DISPLAY "* TRANSACCIONES RECHAZADAS : ("                             
063300                                      WKS-REG-TRN-RECHAZADAS ")"          
063400     DISPLAY "* ESTUDIANTES GRABADOS     : ("                             
063500                                      WKS-REG-STU-GRABADOS ")"            
063600     DISPLAY "* TAREAS GRABADAS          : ("                             
063700                                      WKS-REG-ASG-GRABADOS ")"            
063800     DISPLAY "* NOTAS GRABADAS           : ("                             
063900                                      WKS-REG-GRD-GRABADOS ")"            
064000     DISPLAY ">>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<<<<<<".        
064100 700-ESTADISTICAS-E. EXIT.                                                
064200*****************************************************************         
064300*      S E C C I O N   D E   A B O R T O   D E   C O R R I D A   *        
064400*****************************************************************         
064500 990-ABORTA-CORRIDA SECTION.                                              
064525*    TKT-02577: PARRAFO COMUN DE ABORTO, INVOCADO POR GO TO DESDE         
064550*    110-ABRIR-ENTRADA CUANDO UN FILE STATUS SALE MALO; ANTES EL          
064575*    DISPLAY Y EL STOP RUN ESTABAN EN LINEA DENTRO DE 110.                
064600     DISPLAY "================================================"           
064700             UPON CONSOLE                                                 
064800     DISPLAY "   ERROR AL ABRIR LOS ARCHIVOS DEL GRADEBOOK    "           
064820*    SE DESPLIEGAN LOS CUATRO FILE STATUS PARA QUE OPERACION              
064840*    PUEDA DIAGNOSTICAR SIN REVISAR EL JOBLOG COMPLETO.                   
064900             UPON CONSOLE                                                 
065000     DISPLAY " FS-STUDENTS    : (" FS-STUDENTS    ")"                     
065100             UPON CONSOLE                                                 
065200     DISPLAY " FS-ASSIGNMENTS : (" FS-ASSIGNMENTS ")"                     
065300             UPON CONSOLE                                                 
065400     DISPLAY " FS-GRADES      : (" FS-GRADES      ")"                     
065500             UPON CONSOLE                                                 
065600     DISPLAY " FS-TRANSACTIONS: (" FS-TRANSACTIONS")"                     
065700             UPON CONSOLE                                                 
065800     DISPLAY "================================================"           
065820*    RETURN-CODE 91 ES EL CODIGO ESTANDAR DE ABORTO POR                   
065840*    ARCHIVO DE ENTRADA MAL ABIERTO EN ESTA APLICACION.                   
065900             UPON CONSOLE                                                 
066000     MOVE 91 TO RETURN-CODE                                               
066100     STOP RUN.                                                            
066200 990-ABORTA-CORRIDA-E. EXIT.                                              
