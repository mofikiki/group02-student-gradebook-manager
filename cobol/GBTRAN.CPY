000100*****************************************************************         
000200*    COPY       : GBTRAN                                        *         
000300*    APLICACION : EDUCACION                                     *         
000400*    DESCRIPCION: LAYOUT DEL ARCHIVO DE TRANSACCIONES DE        *         
000500*                 MANTENIMIENTO DEL GRADEBOOK (REEMPLAZA A LOS  *         
000600*                 FORMULARIOS WEB DEL SISTEMA ORIGINAL). CADA   *         
000700*                 REGISTRO TRAE UN CODIGO DE TRANSACCION Y LOS  *         
000800*                 CAMPOS QUE APLICAN A ESE CODIGO; LOS DEMAS SE *         
000900*                 DEJAN EN CEROS/ESPACIOS.                      *         
001000*                 TRAN-STUDENT-ID = 00000 EN ALTA DE ESTUDIANTE *         
001100*                 INDICA "SIN ID EXPLICITO, ASIGNAR SIGUIENTE". *         
001200*                 TRAN-WEIGHT = 00000 EN ALTA DE TAREA INDICA   *         
001300*                 "SIN PESO EXPLICITO, USAR EL PESO POR DEFEC-  *         
001400*                 TO (1.00)".                                   *         
001500*    PROGRAMADOR: E.D. RAMIREZ DIVAS (EEDR)                     *         
001600*    FECHA      : 22/03/1993                                    *         
001700*****************************************************************         
001800 01  TRAN-RECORD.                                                         
001900     05  TRAN-TYPE-CODE          PIC X(01).                               
002000         88  TRAN-ADD-STUDENT            VALUE 'S'.                       
002100         88  TRAN-ADD-ASSIGNMENT         VALUE 'A'.                       
002200         88  TRAN-ADD-GRADE              VALUE 'G'.                       
002300     05  TRAN-STUDENT-ID         PIC 9(05).                               
002400     05  TRAN-NAME-TITLE         PIC X(30).                               
002500     05  TRAN-ASSIGN-TYPE-TXT    PIC X(08).                               
002600     05  TRAN-WEIGHT             PIC 9(03)V99.                            
002700     05  TRAN-GRADE-STUDENT-ID   PIC 9(05).                               
002800     05  TRAN-GRADE-ASSIGN-ID    PIC 9(05).                               
002900     05  TRAN-GRADE-SCORE        PIC 9(03)V99.                            
003000     05  FILLER                  PIC X(16).                               
