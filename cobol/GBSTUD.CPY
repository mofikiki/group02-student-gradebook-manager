000100*****************************************************************         
000200*    COPY       : GBSTUD                                        *         
000300*    APLICACION : EDUCACION                                     *         
000400*    DESCRIPCION: LAYOUT DEL MAESTRO DE ESTUDIANTES (STUDENTS). *         
000500*                 A PARTIR DE TKT-02577 SE AGREGAN LOS CAMPOS   *         
000600*                 DE CONTROL DE ALTA (ESTADO, FECHA Y USUARIO)  *         
000700*                 QUE EL RESTO DE MAESTROS DE LA APLICACION YA  *         
000800*                 MANEJABAN; EL FILLER QUEDA COMO HOLGURA PARA  *         
000900*                 FUTURAS AMPLIACIONES SIN REACOMODAR EL PS.    *         
001000*    PROGRAMADOR: E.D. RAMIREZ DIVAS (EEDR)                     *         
001100*    FECHA      : 14/09/1991                                    *         
001200*    ACTUALIZO  : E.D. RAMIREZ DIVAS (EEDR) - TKT-02577 - 2004  *         
001300*****************************************************************         
001400 01  STUDENT-RECORD.                                                      
001500     05  STU-ID                  PIC 9(05).                               
001600     05  STU-NAME                PIC X(30).                               
001700     05  STU-ESTADO-REG          PIC X(01).                               
001800         88  STU-REG-ACTIVO              VALUE 'A'.                       
001900         88  STU-REG-BORRADO             VALUE 'B'.                       
002000     05  STU-FECHA-ALTA.                                                  
002100         10  STU-ALTA-ANIO       PIC 9(04).                               
002200         10  STU-ALTA-MES        PIC 9(02).                               
002300         10  STU-ALTA-DIA        PIC 9(02).                               
002400     05  STU-FECHA-ALTA-R REDEFINES STU-FECHA-ALTA                        
002500                             PIC 9(08).                                   
002600     05  STU-USUARIO-ALTA        PIC X(08).                               
002700     05  FILLER                  PIC X(04).                               
