000100*****************************************************************         
000200*    COPY       : GBGRAD                                        *         
000300*    APLICACION : EDUCACION                                     *         
000400*    DESCRIPCION: LAYOUT DEL MAESTRO DE NOTAS (GRADES). GUARDA  *         
000500*                 UNA NOTA POR PAREJA ESTUDIANTE/TAREA, EN EL   *         
000600*                 ORDEN EN QUE FUE GRABADA (SIN REORDENAR).     *         
000700*                 A PARTIR DE TKT-02577 SE AGREGAN LOS CAMPOS   *         
000800*                 DE CONTROL DE CAPTURA (ESTADO, FECHA Y        *         
000900*                 USUARIO) QUE EL RESTO DE MAESTROS DE LA       *         
001000*                 APLICACION YA MANEJABAN; EL FILLER QUEDA COMO *         
001100*                 HOLGURA PARA FUTURAS AMPLIACIONES SIN         *         
001200*                 REACOMODAR EL PS.                             *         
001300*    PROGRAMADOR: E.D. RAMIREZ DIVAS (EEDR)                     *         
001400*    FECHA      : 14/09/1991                                    *         
001500*    ACTUALIZO  : E.D. RAMIREZ DIVAS (EEDR) - TKT-02577 - 2004  *         
001600*****************************************************************         
001700 01  GRADE-RECORD.                                                        
001800     05  GRD-STUDENT-ID          PIC 9(05).                               
001900     05  GRD-ASSIGN-ID           PIC 9(05).                               
002000     05  GRD-SCORE               PIC 9(03)V99.                            
002100     05  GRD-ESTADO-REG          PIC X(01).                               
002200         88  GRD-REG-ACTIVO              VALUE 'A'.                       
002300         88  GRD-REG-BORRADO             VALUE 'B'.                       
002400     05  GRD-FECHA-CAPTURA.                                               
002500         10  GRD-CAPTURA-ANIO    PIC 9(04).                               
002600         10  GRD-CAPTURA-MES     PIC 9(02).                               
002700         10  GRD-CAPTURA-DIA     PIC 9(02).                               
002800     05  GRD-FECHA-CAPTURA-R REDEFINES GRD-FECHA-CAPTURA                  
002900                             PIC 9(08).                                   
003000     05  GRD-USUARIO-CAPTURA     PIC X(08).                               
003100     05  FILLER                  PIC X(04).                               
