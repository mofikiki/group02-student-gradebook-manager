000100*****************************************************************         
000200* FECHA       : 14/09/1991                                       *        
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *        
000400* APLICACION  : EDUCACION                                        *        
000500* PROGRAMA    : EEDR3005, REEMPLAZA AL EDU34004 (PROMEDIO DE     *        
000600*             : TRES NOTAS FIJAS)                                *        
000700* TIPO        : BATCH                                            *        
000800* DESCRIPCION : LEE LOS TRES MAESTROS DEL GRADEBOOK (STUDENTS,   *        
000900*             : ASSIGNMENTS, GRADES), CALCULA PARA CADA          *        
001000*             : ESTUDIANTE EL PROMEDIO PONDERADO DE SUS NOTAS Y  *        
001100*             : SU GPA EN ESCALA 4.0, IMPRIME UN REPORTE         *        
001200*             : COLUMNAR POR ESTUDIANTE Y, AL FINAL, EL          *        
001300*             : PROMEDIO DE TODA LA CLASE.                       *        
001400* ARCHIVOS    : STUDENTS(E), ASSIGNMENTS(E), GRADES(E),          *        
001500*             : REPORTE(S)                                       *        
001600* PROGRAMA(S) : NO APLICA                                        *        
001700*****************************************************************         
001800 IDENTIFICATION DIVISION.                                                 
001900 PROGRAM-ID.    EEDR3005.                                                 
002000 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.                               
002100 INSTALLATION.  DEPTO DE SISTEMAS - APLICACION EDUCACION.                 
002200 DATE-WRITTEN.  09/14/1991.                                               
002300 DATE-COMPILED.                                                           
002400 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.                 
002500*****************************************************************         
002600*                   H I S T O R I A L   D E   C A M B I O S      *        
002700*****************************************************************         
002800* 14/09/1991 EEDR TKT-00812 VERSION INICIAL, SUSTITUYE AL                 
002900*                 EDU34004 (PROMEDIO FIJO DE TRES NOTAS).                 
003000* 02/03/1992 EEDR TKT-00915 SE AGREGA VALIDACION DE PESO                  
003100*                 NEGATIVO EN LA TABLA DE TAREAS.                         
003200* 19/11/1992 MQLR TKT-01102 SE CORRIGE TRUNCAMIENTO DEL                   
003300*                 PROMEDIO PONDERADO AL ACUMULAR.                         
003400* 27/04/1993 EEDR TKT-01230 SE AGREGA EL CALCULO DEL GPA POR              
003500*                 BANDAS DE PORCENTAJE.                                   
003600* 30/08/1993 JCLM TKT-01344 SE AGREGA EL PROMEDIO DE CLASE AL             
003700*                 FINAL DE LA CORRIDA.                                    
003800* 11/01/1994 EEDR TKT-01410 SE OMITEN DEL DETALLE LAS NOTAS               
003900*                 CUYA TAREA YA NO EXISTE EN EL MAESTRO.                  
004000* 22/06/1994 MQLR TKT-01556 SE AJUSTA EL ENCABEZADO DEL                   
004100*                 REPORTE POR ESTUDIANTE.                                 
004200* 05/12/1994 EEDR TKT-01678 SE AGREGA REDONDEO A DOS                      
004300*                 DECIMALES EN PROMEDIO Y PROMEDIO DE CLASE.              
004400* 14/02/1995 JCLM TKT-01734 SE AGREGA EL SWITCH UPSI-0 PARA               
004500*                 PODER OMITIR EL RESUMEN DE CLASE.                       
004600* 30/07/1996 EEDR TKT-01902 SE AMPLIA LA TABLA DE TAREAS EN               
004700*                 MEMORIA A 9999 POSICIONES.                              
004800* 18/03/1997 MQLR TKT-02015 SE CORRIGE LA BUSQUEDA DE TAREA               
004900*                 CUANDO LA NOTA ES HUERFANA.                             
005000* 09/09/1998 EEDR TKT-02188 REVISION DE CAMPOS DE FECHA POR               
005100*                 EL PROYECTO DE CAMBIO DE SIGLO (ANIO 2000).             
005200* 04/01/1999 JCLM TKT-02201 CERTIFICACION Y2K DEL PROGRAMA,               
005300*                 SIN HALLAZGOS.                                          
005400* 21/10/1999 EEDR TKT-02299 SE AGREGA VALIDACION DE TABLAS                
005500*                 VACIAS ANTES DE CALCULAR PROMEDIOS.                     
005600* 12/05/2001 MQLR TKT-02410 SE AJUSTA EL FORMATO DE COLUMNAS              
005700*                 DEL REPORTE A 80 POSICIONES.                            
005750* 14/08/2003 JCLM TKT-02512 SE AMPLIA WKS-TOTAL-PONDERADO A 4             
005760*                 DECIMALES; EL ACUMULADO AUN TRUNCABA EL                 
005770*                 4o DECIMAL DEL PRODUCTO NOTA*PESO ANTES DE              
005780*                 DIVIDIR, CAUSANDO ERROR DE UN CENTAVO.                  
005790* 03/02/2004 JCLM TKT-02544 330-CALCULA-GPA COMPARABA                     
005792*                 LAS BANDAS CONTRA EL PROMEDIO YA REDONDEADO; SE         
005794*                 AGREGA WKS-PROMEDIO-PCT-EXACTO PARA BANDEAR             
005796*                 SOBRE EL VALOR SIN REDONDEAR.                           
005797* 20/09/2004 EEDR TKT-02577 900-BUSCA-ASSIGNMENT SE REESCRIBE             
005798*                 POR CICLO DE GO TO (ANTES USABA PERFORM...              
005799*                 VARYING); SE ESTANDARIZA CON EL RESTO DE LA             
005801*                 APLICACION EDUCACION, DONDE LAS BUSQUEDAS               
005802*                 SECUENCIALES SIEMPRE SE ARMAN COMO RANGO                
005803*                 PERFORM...THRU. TAMBIEN SE AGREGA EL PARRAFO            
005804*                 990-ABORTA-CORRIDA PARA NO DEJAR EL STOP RUN            
005805*                 DE ERROR DE APERTURA EN LINEA DENTRO DE 110.            
005806*****************************************************************         
005900 ENVIRONMENT DIVISION.                                                    
006000 CONFIGURATION SECTION.                                                   
006100 SPECIAL-NAMES.                                                           
006125*    C01 SE USA PARA SALTO DE PAGINA (TOP-OF-FORM) EN EL PRIMER           
006150*    ENCABEZADO DE CADA ALUMNO; EL UPSI-0 CONTROLA SI SE IMPRIME          
006175*    O NO EL RESUMEN DE CLASE AL FINAL DE LA CORRIDA.                     
006200     C01 IS TOP-OF-FORM                                                   
006300     UPSI-0 ON STATUS  IS WKS-IMPRIME-PROM-CLASE                          
006400            OFF STATUS IS WKS-OMITE-PROM-CLASE.                           
006500 INPUT-OUTPUT SECTION.                                                    
006600 FILE-CONTROL.                                                            
006700     SELECT STUDENTS    ASSIGN TO STUDENTS                                
006725*    LOS CUATRO ARCHIVOS SON LINE SEQUENTIAL (TEXTO PLANO, UN             
006750*    REGISTRO POR LINEA); ES EL MISMO MANEJO DE ARCHIVOS QUE EL           
006775*    RESTO DE LA APLICACION EDUCACION.                                    
006800            ORGANIZATION IS LINE SEQUENTIAL                               
006900            FILE STATUS  IS FS-STUDENTS.                                  
007000     SELECT ASSIGNMENTS ASSIGN TO ASSIGNMENTS                             
007100            ORGANIZATION IS LINE SEQUENTIAL                               
007200            FILE STATUS  IS FS-ASSIGNMENTS.                               
007300     SELECT GRADES      ASSIGN TO GRADES                                  
007400            ORGANIZATION IS LINE SEQUENTIAL                               
007500            FILE STATUS  IS FS-GRADES.                                    
007600     SELECT REPORTE     ASSIGN TO REPORTE                                 
007700            ORGANIZATION IS LINE SEQUENTIAL                               
007800            FILE STATUS  IS FS-REPORTE.                                   
007900*****************************************************************         
008000*              DEFINICION DE ARCHIVOS A UTILIZAR                *         
008100*****************************************************************         
008200 DATA DIVISION.                                                           
008300 FILE SECTION.                                                            
008325*    LOS TRES MAESTROS (STUDENTS, ASSIGNMENTS, GRADES) SE ABREN           
008350*    SOLO DE ENTRADA EN ESTE PROGRAMA; EEDR3005 NUNCA LOS                 
008375*    MODIFICA, SOLO LOS LEE PARA CALCULAR Y REPORTAR.                     
008400 FD  STUDENTS                                                             
008500     LABEL RECORDS ARE STANDARD.                                          
008600     COPY GBSTUD.                                                         
008700 FD  ASSIGNMENTS                                                          
008800     LABEL RECORDS ARE STANDARD.                                          
008900     COPY GBASGN.                                                         
009000 FD  GRADES                                                               
009100     LABEL RECORDS ARE STANDARD.                                          
009200     COPY GBGRAD.                                                         
009300 FD  REPORTE                                                              
009400     LABEL RECORDS ARE STANDARD.                                          
009500 01  REG-REPORTE                  PIC X(80).                              
009525*    REG-REPORTE ES UNA LINEA GENERICA DE 80 POSICIONES; CADA             
009550*    PARRAFO DE IMPRESION MUEVE A ELLA LA LINEA DE SALIDA QUE             
009575*    CORRESPONDA (ENCABEZADO, DETALLE O TOTALES) ANTES DEL WRITE.         
009600 WORKING-STORAGE SECTION.                                                 
009700*****************************************************************         
009800*                 VARIABLES DE FILE STATUS                      *         
009900*****************************************************************         
010000 01  FS-STUDENTS                  PIC 9(02) VALUE ZEROS.                  
010100 01  FS-ASSIGNMENTS                PIC 9(02) VALUE ZEROS.                 
010200 01  FS-GRADES                    PIC 9(02) VALUE ZEROS.                  
010300 01  FS-REPORTE                   PIC 9(02) VALUE ZEROS.                  
010320*    NOTA: CODIGO DE FILE STATUS 97 LO DEVUELVE EL RUNTIME EN             
010340*    ARCHIVOS LINE SEQUENTIAL CUANDO EL PRIMER READ ENCUENTRA EL          
010360*    ARCHIVO VACIO; 110-ABRIR-ARCHIVOS LO NORMALIZA A CERO PARA           
010380*    QUE NO SE CONFUNDA CON UN ERROR REAL DE APERTURA.                    
010400*****************************************************************         
010500*                 SWITCHES DE FIN DE ARCHIVO                    *         
010600*****************************************************************         
010700 01  WKS-FLAGS.                                                           
010733*    LOS TRES SWITCHES WKS-FIN-* SE PRENDEN EN EL AT END DE CADA          
010766*    READ Y CONTROLAN EL PERFORM...UNTIL DE LA CARGA RESPECTIVA.          
010800     05  WKS-FIN-STUDENTS         PIC 9(01) VALUE ZEROS.                  
010900         88  FIN-STUDENTS                   VALUE 1.                      
011000     05  WKS-FIN-ASSIGNMENTS      PIC 9(01) VALUE ZEROS.                  
011100         88  FIN-ASSIGNMENTS                VALUE 1.                      
011200     05  WKS-FIN-GRADES           PIC 9(01) VALUE ZEROS.                  
011300         88  FIN-GRADES                     VALUE 1.                      
011400     05  FILLER                   PIC X(05) VALUE SPACES.                 
011500*****************************************************************         
011600*         CONTADORES Y SUBINDICES DE LAS TABLAS EN MEMORIA       *        
011700*****************************************************************         
011800 01  WKS-CONTADORES-TABLAS.                                               
011820*    LOS TRES CONTADORES WKS-STU-COUNT/WKS-ASG-COUNT/WKS-GRD-COUNT        
011840*    CONTROLAN LAS CLAUSULAS OCCURS...DEPENDING ON DE LAS TABLAS          
011860*    DE ABAJO; EL TOPE DE 9999 FUE AMPLIADO POR TKT-01902 Y NO HA         
011880*    VUELTO A REQUERIR CAMBIO.                                            
011900     05  WKS-STU-COUNT            PIC 9(04) COMP VALUE ZEROS.             
012000     05  WKS-ASG-COUNT            PIC 9(04) COMP VALUE ZEROS.             
012100     05  WKS-GRD-COUNT            PIC 9(04) COMP VALUE ZEROS.             
012200     05  WKS-SUB-STU              PIC 9(04) COMP VALUE ZEROS.             
012300     05  WKS-SUB-GRD              PIC 9(04) COMP VALUE ZEROS.             
012400     05  WKS-SUB-2                PIC 9(04) COMP VALUE ZEROS.             
012450     05  FILLER                  PIC X(02) VALUE SPACES.                  
012500*****************************************************************         
012600*             TABLA EN MEMORIA DEL MAESTRO DE ESTUDIANTES        *        
012700*****************************************************************         
012800 01  WKS-TABLA-STUDENTS.                                                  
012820*    UNA ENTRADA POR ALUMNO LEIDO DE STUDENTS; EL SUBINDICE DE LA         
012840*    TABLA (WKS-SUB-STU) ES TAMBIEN EL NUMERO DE ORDEN EN QUE SE          
012860*    IMPRIME EN EL REPORTE (300-PROCESA-REPORTE-ESTUDIANTES RECORRE       
012880*    LA TABLA EN EL MISMO ORDEN EN QUE VINO EL MAESTRO).                  
012900     05  WKS-STU-ENTRY OCCURS 1 TO 9999 TIMES                             
013000                DEPENDING ON WKS-STU-COUNT.                               
013100         10  WKS-STU-ID           PIC 9(05).                              
013200         10  WKS-STU-NAME         PIC X(30).                              
013250         10  FILLER              PIC X(05) VALUE SPACES.                  
013300*****************************************************************         
013400*             TABLA EN MEMORIA DEL MAESTRO DE TAREAS             *        
013500*****************************************************************         
013600 01  WKS-TABLA-ASSIGNMENTS.                                               
013625*    UNA ENTRADA POR TAREA LEIDA DE ASSIGNMENTS; WKS-ASG-WEIGHT           
013650*    CONSERVA EL PESO TAL COMO VINO EN EL MAESTRO (SIN DEFAULT NI         
013675*    NORMALIZACION; ESO ES RESPONSABILIDAD DEL ALTA EN EEDR3006).         
013700     05  WKS-ASG-ENTRY OCCURS 1 TO 9999 TIMES                             
013800                DEPENDING ON WKS-ASG-COUNT.                               
013900         10  WKS-ASG-ID           PIC 9(05).                              
014000         10  WKS-ASG-TITLE        PIC X(30).                              
014100         10  WKS-ASG-TYPE         PIC X(08).                              
014200         10  WKS-ASG-WEIGHT       PIC 9(03)V99.                           
014250         10  FILLER              PIC X(02) VALUE SPACES.                  
014300*****************************************************************         
014400*             TABLA EN MEMORIA DEL MAESTRO DE NOTAS              *        
014500*****************************************************************         
014600 01  WKS-TABLA-GRADES.                                                    
014620*    UNA ENTRADA POR NOTA LEIDA DE GRADES. WKS-GRD-KEY/WKS-GRD-           
014640*    KEYPARTS SOLO SE USAN PARA ARMAR LA LLAVE DE BUSQUEDA EN             
014660*    EEDR3006 (AQUI SE RECORRE LA TABLA COMPLETA, NO SE BUSCA POR         
014680*    LLAVE, PORQUE SE NECESITAN TODAS LAS NOTAS DE CADA ALUMNO).          
014700     05  WKS-GRD-ENTRY OCCURS 1 TO 9999 TIMES                             
014800                DEPENDING ON WKS-GRD-COUNT.                               
014900         10  WKS-GRD-KEYPARTS.                                            
015000             15  WKS-GRD-STUDENT-ID   PIC 9(05).                          
015100             15  WKS-GRD-ASSIGN-ID    PIC 9(05).                          
015200         10  WKS-GRD-KEY REDEFINES WKS-GRD-KEYPARTS PIC 9(10).            
015300         10  WKS-GRD-SCORE            PIC 9(03)V99.                       
015350         10  FILLER              PIC X(02) VALUE SPACES.                  
015400*****************************************************************         
015500*         CAMPOS DE APOYO PARA LA BUSQUEDA DE UNA TAREA          *        
015600*****************************************************************         
015700 01  WKS-BUSQUEDA-ASG.                                                    
015720*    BUSQUEDA SECUENCIAL SOBRE WKS-TABLA-ASSIGNMENTS (VER 900/901         
015740*    MAS ABAJO). CON UN MAXIMO PRACTICO DE TAREAS POR CLASE MUY           
015760*    POR DEBAJO DE LAS 9999 POSICIONES DE LA TABLA, EL RECORRIDO          
015780*    LINEAL ES SUFICIENTE Y NO JUSTIFICA UNA TABLA INDEXADA.              
015800     05  WKS-BUSCA-ASG-ID         PIC 9(05).                              
015900     05  WKS-ASG-POS              PIC 9(04) COMP.                         
016000     05  WKS-ASG-FLAG             PIC 9(01).                              
016100         88  ASG-ENCONTRADO                 VALUE 1.                      
016200         88  ASG-NO-ENCONTRADO              VALUE 0.                      
016250     05  FILLER                  PIC X(02) VALUE SPACES.                  
016300*****************************************************************         
016400*                 FECHA DEL SISTEMA (PARA EL ENCABEZADO)         *        
016500*****************************************************************         
016550*    NOTA: SIN FILLER; EL REDEFINES DEBE CONSERVAR EL MISMO               
016560*    ANCHO (8) QUE WKS-FECHA-SISTEMA.                                     
016600 01  WKS-FECHA-SISTEMA            PIC 9(08) VALUE ZEROS.                  
016700 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.                     
016800     05  WKS-ANIO-SIS              PIC 9(04).                             
016900     05  WKS-MES-SIS                PIC 9(02).                            
017000     05  WKS-DIA-SIS                 PIC 9(02).                           
017100*****************************************************************         
017200*    CAMPOS DE CALCULO DEL PROMEDIO PONDERADO Y EL GPA           *        
017300*****************************************************************         
017400 01  WKS-PROMEDIO-CALC.                                                   
017500     05  WKS-TOTAL-PONDERADO       PIC S9(07)V9999 COMP-3                 
017600                                            VALUE ZEROS.                  
017700     05  WKS-TOTAL-PESO            PIC S9(05)V99 COMP-3                   
017725*    WKS-TOTAL-PESO ACUMULA LA SUMA DE LOS PESOS DE LAS TAREAS            
017750*    CALIFICADAS (EL DIVISOR DE LA FORMULA DE R9); SOLO SUMAN LAS         
017775*    TAREAS QUE TODAVIA EXISTEN EN EL MAESTRO.                            
017800                                            VALUE ZEROS.                  
017850*    WKS-PROMEDIO-PCT ES SOLO PARA IMPRESION/ACUMULADO DE                 
017860*    CLASE (2 DECIMALES). LA BANDA DE GPA SE EVALUA SOBRE                 
017870*    WKS-PROMEDIO-PCT-EXACTO, SIN REDONDEAR (VER 330).                    
017900     05  WKS-PROMEDIO-PCT          PIC S9(03)V99 COMP-3                   
018000                                            VALUE ZEROS.                  
018010     05  WKS-PROMEDIO-PCT-EXACTO   PIC S9(03)V9999 COMP-3                 
018020                                            VALUE ZEROS.                  
018036*    EJEMPLO (TKT-02544): UN PROMEDIO REAL DE 89.9960 SE GUARDA EN        
018052*    WKS-PROMEDIO-PCT-EXACTO TAL CUAL (89.9960, MENOR A LA BANDA A)       
018068*    Y EN WKS-PROMEDIO-PCT REDONDEADO A 90.00 SOLO PARA EL REPORTE;       
018084*    EL GPA RESULTANTE ES 3.0, NO 4.0.                                    
018100     05  WKS-PROM-VALIDO           PIC 9(01) VALUE ZEROS.                 
018125*    WKS-PROM-VALIDO/WKS-GPA-VALIDO DISTINGUEN UN ALUMNO SIN              
018150*    NOTAS (PROMEDIO Y GPA EN N/A, R15) DE UN ALUMNO CON PROMEDIO         
018175*    CERO LEGITIMO.                                                       
018200         88  PROM-ES-VALIDO                  VALUE 1.                     
018300     05  WKS-GPA-VALOR             PIC 9(01)V9 VALUE ZEROS.               
018400     05  WKS-GPA-VALIDO            PIC 9(01) VALUE ZEROS.                 
018500         88  GPA-ES-VALIDO                   VALUE 1.                     
018550     05  FILLER                  PIC X(02) VALUE SPACES.                  
018560 77  WKS-BANDA-GPA-A          PIC 9(03) VALUE 90.                         
018562*    CONSTANTES DE LAS BANDAS DE GPA (R11); NOMBRADAS EN VEZ DE           
018564*    LITERALES SUELTOS PARA QUE UN CAMBIO DE ESCALA SOLO TOQUE            
018566*    ESTOS CUATRO 77-LEVELS.                                              
018570 77  WKS-BANDA-GPA-B          PIC 9(03) VALUE 80.                         
018580 77  WKS-BANDA-GPA-C          PIC 9(03) VALUE 70.                         
018590 77  WKS-BANDA-GPA-D          PIC 9(03) VALUE 60.                         
018600*****************************************************************         
018700*    CAMPOS EDITADOS DE SALIDA (REDEFINES PARA TEXTO "N/A")      *        
018800*****************************************************************         
018850*    NOTA: SIN FILLER EN ESTOS GRUPOS; EL REDEFINES ALPHA                 
018860*    DEBE CONSERVAR EL MISMO ANCHO DEL CAMPO EDITADO.                     
018900 01  WKS-PROMEDIO-SALIDA.                                                 
018933*    PAR EDITADO/ALPHA PARA PODER SUSTITUIR EL VALOR NUMERICO POR         
018966*    LA LEYENDA N/A SIN CAMBIAR EL ANCHO DE LA COLUMNA (R15).             
019000     05  WKS-PROMEDIO-ED           PIC ZZ9.99.                            
019100 01  WKS-PROMEDIO-ALPHA REDEFINES WKS-PROMEDIO-SALIDA                     
019200                                   PIC X(06).                             
019300 01  WKS-GPA-SALIDA.                                                      
019400     05  WKS-GPA-ED                PIC 9.9.                               
019500 01  WKS-GPA-ALPHA REDEFINES WKS-GPA-SALIDA PIC X(03).                    
019600 01  WKS-CLASE-PROMEDIO-SALIDA.                                           
019700     05  WKS-CLASE-PROM-ED         PIC ZZ9.99.                            
019800 01  WKS-CLASE-PROM-ALPHA REDEFINES WKS-CLASE-PROMEDIO-SALIDA             
019900                                   PIC X(06).                             
020000*****************************************************************         
020100*                 ACUMULADORES DEL PROMEDIO DE CLASE             *        
020200*****************************************************************         
020300 01  WKS-CLASE-ACUM.                                                      
020320*    WKS-CLASE-SUMA ACUMULA EL PROMEDIO *REDONDEADO* (2 DECIMALES)        
020340*    DE CADA ALUMNO, NO EL VALOR EXACTO DE WKS-PROMEDIO-PCT-EXACTO;       
020360*    EL PROMEDIO DE CLASE (R12) ES UN PROMEDIO DE LOS PROMEDIOS YA        
020380*    IMPRESOS, NO UN RECALCULO SOBRE LAS NOTAS CRUDAS.                    
020400     05  WKS-CLASE-SUMA            PIC S9(07)V99 COMP-3                   
020500                                            VALUE ZEROS.                  
020600     05  WKS-CLASE-CONTADOR        PIC 9(04) COMP VALUE ZEROS.            
020700     05  WKS-CLASE-PROMEDIO        PIC S9(03)V99 COMP-3                   
020800                                            VALUE ZEROS.                  
020900     05  WKS-CLASE-VALIDO          PIC 9(01) VALUE ZEROS.                 
021000         88  CLASE-TIENE-DATO                VALUE 1.                     
021050     05  FILLER                  PIC X(02) VALUE SPACES.                  
021100*****************************************************************         
021200*                 CONTADORES PARA ESTADISTICAS                   *        
021300*****************************************************************         
021400 01  WKS-ESTADISTICAS.                                                    
021425*    ESTOS CUATRO CONTADORES SON LOS QUE IMPRIME 700-ESTADISTICAS         
021450*    AL FINAL DE LA CORRIDA; NO AFECTAN NINGUN CALCULO, SOLO              
021475*    SIRVEN PARA CONTROL DE OPERACION.                                    
021500     05  WKS-REG-STU-LEIDOS        PIC 9(04) COMP VALUE ZEROS.            
021600     05  WKS-REG-ASG-LEIDOS        PIC 9(04) COMP VALUE ZEROS.            
021700     05  WKS-REG-GRD-LEIDOS        PIC 9(04) COMP VALUE ZEROS.            
021800     05  WKS-REG-RPT-ESCRITOS      PIC 9(04) COMP VALUE ZEROS.            
021850     05  FILLER                  PIC X(02) VALUE SPACES.                  
021900*****************************************************************         
022000*                  LINEAS DE IMPRESION DEL REPORTE               *        
022100*****************************************************************         
022200 01  WKS-RPT-BLANK-LINE            PIC X(80) VALUE SPACES.                
022211*    LINEA EN BLANCO DE RELLENO, USADA ENTRE BLOQUES DEL REPORTE          
022222*    PARA SEPARAR VISUALMENTE ENCABEZADO, DETALLE Y TOTALES.              
022233*    FORMATO DE COLUMNAS AJUSTADO POR TKT-02410 A 80 POSICIONES           
022266*    PARA CALZAR CON EL ANCHO ESTANDAR DE REG-REPORTE.                    
022300 01  WKS-RPT-HDR-LINE.                                                    
022325*    LINEA DE ENCABEZADO CON LOS ROTULOS STUDENT ID / STUDENT NAME        
022350*    Y LOS DATOS DEL ALUMNO ACTUAL; SE IMPRIME UNA VEZ POR ALUMNO         
022375*    EN 420-IMPRIME-ENCABEZADO.                                           
022400     05  FILLER                    PIC X(10) VALUE "STUDENT ID".          
022500     05  FILLER                    PIC X(02) VALUE SPACES.                
022600     05  FILLER                    PIC X(12) VALUE "STUDENT NAME".        
022700     05  FILLER                    PIC X(06) VALUE SPACES.                
022800     05  H-STU-ID                  PIC 9(05).                             
022900     05  FILLER                    PIC X(02) VALUE SPACES.                
023000     05  H-STU-NAME                PIC X(30).                             
023100     05  FILLER                    PIC X(13) VALUE SPACES.                
023200 01  WKS-RPT-COLHDR-LINE.                                                 
023233*    ENCABEZADO DE COLUMNAS DEL DETALLE DE NOTAS (UNA SOLA VEZ POR        
023266*    ALUMNO, INMEDIATAMENTE DESPUES DEL ENCABEZADO DE ALUMNO).            
023300     05  FILLER                    PIC X(11) VALUE "ASSIGN-ID  ".         
023400     05  FILLER                    PIC X(30) VALUE "TITLE".               
023500     05  FILLER                    PIC X(02) VALUE SPACES.                
023600     05  FILLER                    PIC X(08) VALUE "TYPE    ".            
023700     05  FILLER                    PIC X(02) VALUE SPACES.                
023800     05  FILLER                    PIC X(06) VALUE "WEIGHT".              
023900     05  FILLER                    PIC X(02) VALUE SPACES.                
024000     05  FILLER                    PIC X(06) VALUE " SCORE".              
024100     05  FILLER                    PIC X(13) VALUE SPACES.                
024200 01  WKS-RPT-DETAIL-LINE.                                                 
024233*    UNA LINEA DE DETALLE POR CADA NOTA DEL ALUMNO ACTUAL QUE             
024266*    TENGA TAREA VALIDA (VER 431-IMPRIME-UNA-NOTA Y R14).                 
024300     05  D-ASG-ID                  PIC 9(05).                             
024400     05  FILLER                    PIC X(06) VALUE SPACES.                
024500     05  D-ASG-TITLE               PIC X(30).                             
024600     05  FILLER                    PIC X(02) VALUE SPACES.                
024700     05  D-ASG-TYPE                PIC X(08).                             
024800     05  FILLER                    PIC X(02) VALUE SPACES.                
024900     05  D-ASG-WEIGHT              PIC ZZ9.99.                            
025000     05  FILLER                    PIC X(02) VALUE SPACES.                
025100     05  D-ASG-SCORE               PIC ZZ9.99.                            
025200     05  FILLER                    PIC X(13) VALUE SPACES.                
025300 01  WKS-RPT-TOTAL-PROM-LINE.                                             
025333*    LINEA DE TOTAL DE PROMEDIO PONDERADO; T-PROMEDIO TRAE YA SEA         
025366*    EL VALOR EDITADO O LA LEYENDA N/A (R15).                             
025400     05  FILLER                    PIC X(24)                              
025500                           VALUE "FINAL WEIGHTED AVERAGE  ".              
025600     05  T-PROMEDIO                PIC X(06).                             
025700     05  FILLER                    PIC X(50) VALUE SPACES.                
025800 01  WKS-RPT-TOTAL-GPA-LINE.                                              
025833*    LINEA DE TOTAL DE GPA, MISMA LOGICA DE N/A QUE LA DE                 
025866*    PROMEDIO.                                                            
025900     05  FILLER                    PIC X(24)                              
026000                           VALUE "GPA                     ".              
026100     05  T-GPA                     PIC X(03).                             
026200     05  FILLER                    PIC X(53) VALUE SPACES.                
026300 01  WKS-RPT-CLASE-LINE.                                                  
026325*    LINEA DE RESUMEN DE CLASE, IMPRESA UNA SOLA VEZ AL FINAL DE          
026350*    LA CORRIDA POR 600-IMPRIME-RESUMEN-CLASE, SI EL SWITCH LO            
026375*    PERMITE.                                                             
026400     05  FILLER                    PIC X(24)                              
026500                           VALUE "CLASS AVERAGE           ".              
026600     05  T-CLASE-PROM               PIC X(06).                            
026700     05  FILLER                    PIC X(50) VALUE SPACES.                
026800*****************************************************************         
026900 PROCEDURE DIVISION.                                                      
027000*****************************************************************         
027100*               S E C C I O N    P R I N C I P A L               *        
027200*****************************************************************         
027300 100-PRINCIPAL SECTION.                                                   
027320*    ORDEN DE LA CORRIDA: ABRIR, CARGAR LOS TRES MAESTROS A               
027340*    MEMORIA, IMPRIMIR UN REPORTE POR ALUMNO (PROMEDIO + GPA),            
027360*    CALCULAR Y, SI EL SWITCH LO PERMITE, IMPRIMIR EL PROMEDIO DE         
027380*    TODA LA CLASE, MOSTRAR ESTADISTICAS Y CERRAR.                        
027400     PERFORM 110-ABRIR-ARCHIVOS                                           
027500     PERFORM 200-CARGA-MAESTROS-MEMORIA                                   
027600     PERFORM 300-PROCESA-REPORTE-ESTUDIANTES                              
027700     PERFORM 500-CALCULA-PROMEDIO-CLASE                                   
027800     PERFORM 600-IMPRIME-RESUMEN-CLASE                                    
027810*    600 DECIDE INTERNAMENTE SI IMPRIME O NO, SEGUN EL                    
027820*    SWITCH UPSI-0 (WKS-IMPRIME-PROM-CLASE/WKS-OMITE-PROM-                
027830*    CLASE), NO HAY IF AQUI EN 100.                                       
027900     PERFORM 700-ESTADISTICAS                                             
028000     PERFORM 950-CERRAR-ARCHIVOS                                          
028100     STOP RUN.                                                            
028200 100-PRINCIPAL-E. EXIT.                                                   
028300*****************************************************************         
028400 110-ABRIR-ARCHIVOS SECTION.                                              
028420*    SI EL ARCHIVO VIENE VACIO EL PRIMER READ REGRESA STATUS 97;          
028440*    SE NORMALIZA A CERO ANTES DE VALIDAR, PORQUE UN MAESTRO VACIO        
028460*    NO ES UN ERROR PARA ESTE PROGRAMA (SIMPLEMENTE NO HABRA              
028480*    ALUMNOS QUE REPORTAR).                                               
028500     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD                          
028600     OPEN INPUT  STUDENTS ASSIGNMENTS GRADES                              
028700     OPEN OUTPUT REPORTE                                                  
028800     IF FS-STUDENTS = 97                                                  
028900        MOVE ZEROS TO FS-STUDENTS                                         
029000     END-IF                                                               
029100     IF FS-ASSIGNMENTS = 97                                               
029200        MOVE ZEROS TO FS-ASSIGNMENTS                                      
029300     END-IF                                                               
029400     IF FS-GRADES = 97                                                    
029500        MOVE ZEROS TO FS-GRADES                                           
029600     END-IF                                                               
029700     IF FS-STUDENTS NOT = 0 OR FS-ASSIGNMENTS NOT = 0                     
029800        OR FS-GRADES NOT = 0 OR FS-REPORTE NOT = 0                        
029850        GO TO 990-ABORTA-CORRIDA                                          
029900     END-IF.                                                              
031600 110-ABRIR-ARCHIVOS-E. EXIT.                                              
031700*****************************************************************         
031800*      S E C C I O N    D E    C A R G A   D E   T A B L A S     *        
031900*****************************************************************         
032000 200-CARGA-MAESTROS-MEMORIA SECTION.                                      
032025*    LA CARGA NO VALIDA RELACIONES ENTRE MAESTROS (ESO YA SE HIZO         
032050*    AL MOMENTO DEL ALTA EN EEDR3006); AQUI SOLO SE TRAE TODO A           
032075*    MEMORIA PARA PODER CALCULAR SIN RELEER LOS ARCHIVOS.                 
032100     PERFORM 210-CARGA-STUDENTS                                           
032200     PERFORM 220-CARGA-ASSIGNMENTS                                        
032300     PERFORM 230-CARGA-GRADES.                                            
032400 200-CARGA-MAESTROS-MEMORIA-E. EXIT.                                      
032500*****************************************************************         
032600 210-CARGA-STUDENTS SECTION.                                              
032625*    CARGA EL MAESTRO DE ESTUDIANTES COMPLETO, EN EL MISMO ORDEN          
032650*    FISICO DEL ARCHIVO (ESE ORDEN ES EL QUE LUEGO SE USA PARA            
032675*    IMPRIMIR EL REPORTE, ALUMNO POR ALUMNO).                             
032700     MOVE ZEROS TO WKS-STU-COUNT                                          
032710*    EL CONTADOR ARRANCA EN CERO PORQUE ESTE PROGRAMA SOLO                
032720*    LEE (NO REGRABA), NO HAY RIESGO DE ARRASTRAR UN VALOR                
032730*    DE UNA CORRIDA ANTERIOR.                                             
032800     READ STUDENTS                                                        
032900         AT END SET FIN-STUDENTS TO TRUE                                  
033000     END-READ                                                             
033100     PERFORM 211-ACUMULA-STUDENT UNTIL FIN-STUDENTS.                      
033200 210-CARGA-STUDENTS-E. EXIT.                                              
033300                                                                          
033400 211-ACUMULA-STUDENT SECTION.                                             
033433*    UNA LECTURA POR ALUMNO; NO HAY VALIDACION DE DUPLICADOS AQUI         
033466*    PORQUE EL MAESTRO YA SE ESCRIBIO VALIDADO POR EEDR3006.              
033500     ADD 1 TO WKS-STU-COUNT                                               
033600     ADD 1 TO WKS-REG-STU-LEIDOS                                          
033700     MOVE STU-ID   TO WKS-STU-ID(WKS-STU-COUNT)                           
033800     MOVE STU-NAME TO WKS-STU-NAME(WKS-STU-COUNT)                         
033900     READ STUDENTS                                                        
034000         AT END SET FIN-STUDENTS TO TRUE                                  
034100     END-READ.                                                            
034200 211-ACUMULA-STUDENT-E. EXIT.                                             
034300*****************************************************************         
034400 220-CARGA-ASSIGNMENTS SECTION.                                           
034433*    CARGA EL MAESTRO DE TAREAS COMPLETO A MEMORIA (INCLUYE EL            
034466*    PESO DE CADA TAREA, NECESARIO PARA EL PROMEDIO PONDERADO).           
034500     MOVE ZEROS TO WKS-ASG-COUNT                                          
034510*    IGUAL QUE WKS-STU-COUNT: SE REINICIA AL EMPEZAR CADA                 
034520*    CORRIDA, YA QUE LA TABLA VIVE SOLO EN MEMORIA.                       
034600     READ ASSIGNMENTS                                                     
034700         AT END SET FIN-ASSIGNMENTS TO TRUE                               
034800     END-READ                                                             
034900     PERFORM 221-ACUMULA-ASSIGNMENT UNTIL FIN-ASSIGNMENTS.                
035000 220-CARGA-ASSIGNMENTS-E. EXIT.                                           
035100                                                                          
035200 221-ACUMULA-ASSIGNMENT SECTION.                                          
035250*    UNA LECTURA POR TAREA.                                               
035255*    NO HAY VALIDACION DE LLAVE DUPLICADA AQUI PORQUE EL                  
035260*    MAESTRO ASSIGNMENTS SE CONSIDERA YA DEPURADO POR                     
035265*    EEDR3006 ANTES DE LLEGAR A ESTE PROGRAMA DE REPORTE.                 
035300     ADD 1 TO WKS-ASG-COUNT                                               
035400     ADD 1 TO WKS-REG-ASG-LEIDOS                                          
035500     MOVE ASG-ID     TO WKS-ASG-ID(WKS-ASG-COUNT)                         
035600     MOVE ASG-TITLE  TO WKS-ASG-TITLE(WKS-ASG-COUNT)                      
035700     MOVE ASG-TYPE   TO WKS-ASG-TYPE(WKS-ASG-COUNT)                       
035800     MOVE ASG-WEIGHT TO WKS-ASG-WEIGHT(WKS-ASG-COUNT)                     
035900     READ ASSIGNMENTS                                                     
036000         AT END SET FIN-ASSIGNMENTS TO TRUE                               
036100     END-READ.                                                            
036200 221-ACUMULA-ASSIGNMENT-E. EXIT.                                          
036300*****************************************************************         
036400 230-CARGA-GRADES SECTION.                                                
036425*    CARGA EL MAESTRO DE NOTAS COMPLETO; UNA NOTA PUEDE QUEDAR            
036450*    HUERFANA SI SU TAREA FUE BORRADA DESPUES DE REGISTRARSE (VER         
036475*    TKT-02015/TKT-01410 Y 431-IMPRIME-UNA-NOTA).                         
036500     MOVE ZEROS TO WKS-GRD-COUNT                                          
036510*    MISMO CRITERIO DE REINICIO QUE LAS OTRAS DOS TABLAS;                 
036520*    EL ORDEN DE CARGA NO IMPORTA AQUI PORQUE 320-CALCULA-                
036530*    PROMEDIO-PONDERADO RECORRE TODA LA TABLA POR ALUMNO.                 
036600     READ GRADES                                                          
036700         AT END SET FIN-GRADES TO TRUE                                    
036800     END-READ                                                             
036900     PERFORM 231-ACUMULA-GRADE UNTIL FIN-GRADES.                          
037000 230-CARGA-GRADES-E. EXIT.                                                
037100                                                                          
037200 231-ACUMULA-GRADE SECTION.                                               
037250*    UNA LECTURA POR NOTA.                                                
037300     ADD 1 TO WKS-GRD-COUNT                                               
037400     ADD 1 TO WKS-REG-GRD-LEIDOS                                          
037500     MOVE GRD-STUDENT-ID TO WKS-GRD-STUDENT-ID(WKS-GRD-COUNT)             
037600     MOVE GRD-ASSIGN-ID  TO WKS-GRD-ASSIGN-ID(WKS-GRD-COUNT)              
037700     MOVE GRD-SCORE      TO WKS-GRD-SCORE(WKS-GRD-COUNT)                  
037800     READ GRADES                                                          
037900         AT END SET FIN-GRADES TO TRUE                                    
038000     END-READ.                                                            
038100 231-ACUMULA-GRADE-E. EXIT.                                               
038200*****************************************************************         
038300*   S E C C I O N   D E   R E P O R T E   P O R   A L U M N O    *        
038400*****************************************************************         
038500 300-PROCESA-REPORTE-ESTUDIANTES SECTION.                                 
038525*    RECORRE LA TABLA DE ESTUDIANTES EN EL ORDEN EN QUE FUE               
038550*    CARGADA (ES DECIR, EN EL ORDEN FISICO DEL MAESTRO STUDENTS);         
038575*    SPEC NO PIDE ORDENAR POR NOMBRE NI POR ID.                           
038600     PERFORM 400-IMPRIME-REPORTE-ESTUDIANTE                               
038700         VARYING WKS-SUB-STU FROM 1 BY 1                                  
038800         UNTIL WKS-SUB-STU > WKS-STU-COUNT.                               
038900 300-PROCESA-REPORTE-ESTUDIANTES-E. EXIT.                                 
039000*****************************************************************         
039100 400-IMPRIME-REPORTE-ESTUDIANTE SECTION.                                  
039133*    POR CADA ALUMNO: CALCULA PROMEDIO Y GPA, ACUMULA PARA EL             
039166*    PROMEDIO DE CLASE, E IMPRIME ENCABEZADO + DETALLE + TOTALES.         
039200     PERFORM 320-CALCULA-PROMEDIO-PONDERADO                               
039300     PERFORM 330-CALCULA-GPA                                              
039400     PERFORM 450-ACUMULA-PROMEDIO-CLASE                                   
039500     PERFORM 420-IMPRIME-ENCABEZADO                                       
039600     PERFORM 430-IMPRIME-DETALLE-NOTAS                                    
039700     PERFORM 440-IMPRIME-TOTALES.                                         
039800 400-IMPRIME-REPORTE-ESTUDIANTE-E. EXIT.                                  
039900*****************************************************************         
040000*   PROMEDIO PONDERADO = SUMA(NOTA*PESO) / SUMA(PESO), SOLO      *        
040100*   SOBRE NOTAS CUYA TAREA EXISTE TODAVIA EN EL MAESTRO.         *        
040200*****************************************************************         
040300 320-CALCULA-PROMEDIO-PONDERADO SECTION.                                  
040310*    TKT-02512 (14/08/2003): SE CALCULA POR SEPARADO UN                   
040320*    PROMEDIO SIN REDONDEAR (WKS-PROMEDIO-PCT-EXACTO) PARA QUE            
040330*    330-CALCULA-GPA NO BANDEE SOBRE UN VALOR YA REDONDEADO.              
040400     MOVE ZEROS TO WKS-TOTAL-PONDERADO                                    
040500     MOVE ZEROS TO WKS-TOTAL-PESO                                         
040600     MOVE ZEROS TO WKS-PROM-VALIDO                                        
040625*    SE REINICIAN LOS ACUMULADORES PARA CADA ALUMNO; EL CALCULO           
040650*    DE 321-EVALUA-UNA-NOTA ES SIEMPRE SOBRE EL ALUMNO ACTUAL             
040675*    (WKS-SUB-STU), NUNCA SOBRE TODA LA TABLA DE NOTAS JUNTA.             
040700     MOVE ZEROS TO WKS-GPA-VALIDO                                         
040800     PERFORM 321-EVALUA-UNA-NOTA                                          
040900         VARYING WKS-SUB-GRD FROM 1 BY 1                                  
041000         UNTIL WKS-SUB-GRD > WKS-GRD-COUNT                                
041100     IF WKS-TOTAL-PESO > ZEROS                                            
041110*    SI NINGUNA TAREA CALIFICO (WKS-TOTAL-PESO EN CEROS) EL               
041120*    PROMEDIO QUEDA EN CEROS Y WKS-PROM-VALIDO EN CERO, PARA              
041130*    QUE 420-IMPRIME-ENCABEZADO IMPRIMA N/A EN VEZ DE DIVIDIR             
041140*    ENTRE CERO.                                                          
041150        COMPUTE WKS-PROMEDIO-PCT-EXACTO =                                 
041160                WKS-TOTAL-PONDERADO / WKS-TOTAL-PESO                      
041200        COMPUTE WKS-PROMEDIO-PCT ROUNDED =                                
041300                WKS-TOTAL-PONDERADO / WKS-TOTAL-PESO                      
041400        MOVE 1 TO WKS-PROM-VALIDO                                         
041500     END-IF.                                                              
041600 320-CALCULA-PROMEDIO-PONDERADO-E. EXIT.                                  
041700                                                                          
041800 321-EVALUA-UNA-NOTA SECTION.                                             
041810*    TKT-02512 (14/08/2003): WKS-TOTAL-PONDERADO SE AMPLIO A 4            
041820*    DECIMALES PARA NO TRUNCAR EL PRODUCTO NOTA*PESO AQUI.                
041900     IF WKS-GRD-STUDENT-ID(WKS-SUB-GRD) = WKS-STU-ID(WKS-SUB-STU)         
042000        MOVE WKS-GRD-ASSIGN-ID(WKS-SUB-GRD) TO WKS-BUSCA-ASG-ID           
042100        PERFORM 900-BUSCA-ASSIGNMENT THRU 901-COMPARA-ASSIGNMENT-E        
042200        IF ASG-ENCONTRADO                                                 
042300           COMPUTE WKS-TOTAL-PONDERADO =                                  
042400                 WKS-TOTAL-PONDERADO +                                    
042500                 (WKS-GRD-SCORE(WKS-SUB-GRD) *                            
042600                  WKS-ASG-WEIGHT(WKS-ASG-POS))                            
042700           COMPUTE WKS-TOTAL-PESO =                                       
042800                 WKS-TOTAL-PESO + WKS-ASG-WEIGHT(WKS-ASG-POS)             
042900        END-IF                                                            
043000     END-IF.                                                              
043100 321-EVALUA-UNA-NOTA-E. EXIT.                                             
043125*    TKT-02015/TKT-01410: UNA NOTA CUYA TAREA YA NO EXISTE EN EL          
043150*    MAESTRO (ASG-NO-ENCONTRADO) NO APORTA AL PROMEDIO; QUEDA             
043175*    HUERFANA Y SE OMITE TAMBIEN DEL DETALLE IMPRESO (R14).               
043200*****************************************************************         
043300*   GPA POR BANDAS DE PORCENTAJE. SE COMPARA CONTRA EL PROMEDIO  *        
043400*   SIN REDONDEAR (WKS-PROMEDIO-PCT-EXACTO), NUNCA CONTRA EL     *        
043410*   PROMEDIO YA REDONDEADO A 2 DECIMALES (TKT-02512): UN         *        
043420*   PROMEDIO REAL DE 89.996 NO DEBE SUBIR DE BANDA SOLO PORQUE   *        
043430*   EL REDONDEO DE IMPRESION LO LLEVARIA A 90.00.                *        
043500*****************************************************************         
043600 330-CALCULA-GPA SECTION.                                                 
043700     IF PROM-ES-VALIDO                                                    
043800        EVALUATE TRUE                                                     
043900            WHEN WKS-PROMEDIO-PCT-EXACTO >= WKS-BANDA-GPA-A               
044000                 MOVE 4.0 TO WKS-GPA-VALOR                                
044050*    90% O MAS: GPA 4.0 (SOBRESALIENTE).                                  
044100            WHEN WKS-PROMEDIO-PCT-EXACTO >= WKS-BANDA-GPA-B               
044200                 MOVE 3.0 TO WKS-GPA-VALOR                                
044250*    80% A 89.99...%: GPA 3.0 (BUENO).                                    
044300            WHEN WKS-PROMEDIO-PCT-EXACTO >= WKS-BANDA-GPA-C               
044400                 MOVE 2.0 TO WKS-GPA-VALOR                                
044450*    70% A 79.99...%: GPA 2.0 (REGULAR).                                  
044500            WHEN WKS-PROMEDIO-PCT-EXACTO >= WKS-BANDA-GPA-D               
044600                 MOVE 1.0 TO WKS-GPA-VALOR                                
044650*    60% A 69.99...%: GPA 1.0 (APENAS APROBADO).                          
044700            WHEN OTHER                                                    
044800                 MOVE 0.0 TO WKS-GPA-VALOR                                
044850*    MENOS DE 60%: GPA 0.0 (REPROBADO).                                   
044900        END-EVALUATE                                                      
045000        MOVE 1 TO WKS-GPA-VALIDO                                          
045100     END-IF.                                                              
045200 330-CALCULA-GPA-E. EXIT.                                                 
045300*****************************************************************         
045400 450-ACUMULA-PROMEDIO-CLASE SECTION.                                      
045425*    SOLO SUMA AL ACUMULADOR DE CLASE CUANDO EL ALUMNO TUVO AL            
045450*    MENOS UNA NOTA VALIDA (PROM-ES-VALIDO); UN ALUMNO SIN NOTAS          
045475*    NO CUENTA NI SUMA NI RESTA AL PROMEDIO DE LA CLASE (R12).            
045500     IF PROM-ES-VALIDO                                                    
045600        ADD WKS-PROMEDIO-PCT TO WKS-CLASE-SUMA                            
045700        ADD 1 TO WKS-CLASE-CONTADOR                                       
045800     END-IF.                                                              
045900 450-ACUMULA-PROMEDIO-CLASE-E. EXIT.                                      
046000*****************************************************************         
046100 420-IMPRIME-ENCABEZADO SECTION.                                          
046125*    SOLO EL PRIMER ALUMNO ARRANCA PAGINA NUEVA (TOP-OF-FORM); LOS        
046150*    SIGUIENTES SIGUEN EN LA MISMA PAGINA, SEPARADOS POR UNA LINEA        
046175*    EN BLANCO (430-IMPRIME-DETALLE-NOTAS LA ESCRIBE YA EN 420).          
046200     MOVE WKS-STU-ID(WKS-SUB-STU)   TO H-STU-ID                           
046300     MOVE WKS-STU-NAME(WKS-SUB-STU) TO H-STU-NAME                         
046400     IF WKS-SUB-STU = 1                                                   
046500        WRITE REG-REPORTE FROM WKS-RPT-HDR-LINE                           
046600              AFTER ADVANCING TOP-OF-FORM                                 
046700     ELSE                                                                 
046800        WRITE REG-REPORTE FROM WKS-RPT-HDR-LINE                           
046900              AFTER ADVANCING 1 LINE                                      
047000     END-IF                                                               
047025*    LA LINEA EN BLANCO SEPARA EL ENCABEZADO DE LA PRIMERA LINEA          
047050*    DE COLUMNAS; ES LA MISMA CONVENCION USADA ENTRE EL DETALLE Y         
047075*    LOS TOTALES EN 440-IMPRIME-TOTALES.                                  
047100     ADD 1 TO WKS-REG-RPT-ESCRITOS                                        
047200     WRITE REG-REPORTE FROM WKS-RPT-BLANK-LINE                            
047300           AFTER ADVANCING 1 LINE                                         
047400     WRITE REG-REPORTE FROM WKS-RPT-COLHDR-LINE                           
047500           AFTER ADVANCING 1 LINE.                                        
047600 420-IMPRIME-ENCABEZADO-E. EXIT.                                          
047700*****************************************************************         
047800 430-IMPRIME-DETALLE-NOTAS SECTION.                                       
047833*    IMPRIME UNA LINEA DE DETALLE POR CADA NOTA DEL ALUMNO ACTUAL,        
047866*    EN EL ORDEN FISICO DEL MAESTRO GRADES (R14: SIN REORDENAR).          
047900     PERFORM 431-IMPRIME-UNA-NOTA                                         
048000         VARYING WKS-SUB-GRD FROM 1 BY 1                                  
048010*    SE RECORRE TODA LA TABLA DE NOTAS, NO SOLO LAS DEL                   
048020*    ALUMNO ACTUAL; 431 FILTRA POR WKS-SUB-STU INTERNAMENTE.              
048100         UNTIL WKS-SUB-GRD > WKS-GRD-COUNT.                               
048200 430-IMPRIME-DETALLE-NOTAS-E. EXIT.                                       
048300                                                                          
048400 431-IMPRIME-UNA-NOTA SECTION.                                            
048425*    SI LA TAREA DE LA NOTA YA NO EXISTE EN EL MAESTRO DE TAREAS          
048450*    (ASG-NO-ENCONTRADO), LA LINEA SE OMITE POR COMPLETO; NO SE           
048475*    IMPRIME CON BLANCOS NI CON CEROS (R14).                              
048500     IF WKS-GRD-STUDENT-ID(WKS-SUB-GRD) = WKS-STU-ID(WKS-SUB-STU)         
048600        MOVE WKS-GRD-ASSIGN-ID(WKS-SUB-GRD) TO WKS-BUSCA-ASG-ID           
048700        PERFORM 900-BUSCA-ASSIGNMENT THRU 901-COMPARA-ASSIGNMENT-E        
048800        IF ASG-ENCONTRADO                                                 
048900           MOVE WKS-ASG-ID(WKS-ASG-POS)     TO D-ASG-ID                   
048910*    LOS CUATRO CAMPOS DE LA TAREA SE MUEVEN DESDE LA TABLA               
048920*    EN MEMORIA, NO DESDE EL MAESTRO EN DISCO (QUE YA SE                  
048930*    CERRO EN 250).                                                       
049000           MOVE WKS-ASG-TITLE(WKS-ASG-POS)  TO D-ASG-TITLE                
049100           MOVE WKS-ASG-TYPE(WKS-ASG-POS)   TO D-ASG-TYPE                 
049200           MOVE WKS-ASG-WEIGHT(WKS-ASG-POS) TO D-ASG-WEIGHT               
049300           MOVE WKS-GRD-SCORE(WKS-SUB-GRD)  TO D-ASG-SCORE                
049400           WRITE REG-REPORTE FROM WKS-RPT-DETAIL-LINE                     
049500                 AFTER ADVANCING 1 LINE                                   
049600           ADD 1 TO WKS-REG-RPT-ESCRITOS                                  
049700        END-IF                                                            
049800     END-IF.                                                              
049900 431-IMPRIME-UNA-NOTA-E. EXIT.                                            
050000*****************************************************************         
050100 440-IMPRIME-TOTALES SECTION.                                             
050125*    R15: CUANDO EL PROMEDIO O EL GPA NO SON VALIDOS (ALUMNO SIN          
050150*    NOTAS) SE IMPRIME LA LEYENDA N/A EN LUGAR DEL VALOR NUMERICO,        
050175*    USANDO EL TRUCO DE REDEFINES ALPHA SOBRE EL CAMPO EDITADO.           
050200     WRITE REG-REPORTE FROM WKS-RPT-BLANK-LINE                            
050300           AFTER ADVANCING 1 LINE                                         
050400     IF PROM-ES-VALIDO                                                    
050500        MOVE WKS-PROMEDIO-PCT TO WKS-PROMEDIO-ED                          
050525*    SE IMPRIME EL VALOR REDONDEADO A 2 DECIMALES, NUNCA EL               
050550*    EXACTO DE WKS-PROMEDIO-PCT-EXACTO (ESE SOLO SIRVE PARA               
050575*    BANDEAR EL GPA EN 330).                                              
050600     ELSE                                                                 
050700        MOVE "   N/A" TO WKS-PROMEDIO-ALPHA                               
050800     END-IF                                                               
050900     MOVE WKS-PROMEDIO-ALPHA TO T-PROMEDIO                                
051000     WRITE REG-REPORTE FROM WKS-RPT-TOTAL-PROM-LINE                       
051100           AFTER ADVANCING 1 LINE                                         
051125*    EL CONTADOR DE LINEAS ESCRITAS (WKS-REG-RPT-ESCRITOS) SUMA           
051150*    DOS AQUI PORQUE SE ESCRIBIERON LA LINEA DE PROMEDIO Y LA DE          
051175*    GPA; ESTE CONTADOR SOLO SE USA PARA LA SECCION 700.                  
051200     IF GPA-ES-VALIDO                                                     
051300        MOVE WKS-GPA-VALOR TO WKS-GPA-ED                                  
051400     ELSE                                                                 
051500        MOVE "N/A" TO WKS-GPA-ALPHA                                       
051600     END-IF                                                               
051700     MOVE WKS-GPA-ALPHA TO T-GPA                                          
051800     WRITE REG-REPORTE FROM WKS-RPT-TOTAL-GPA-LINE                        
051900           AFTER ADVANCING 1 LINE                                         
052000     ADD 2 TO WKS-REG-RPT-ESCRITOS.                                       
052100 440-IMPRIME-TOTALES-E. EXIT.                                             
052200*****************************************************************         
052300*   CLASE = PROMEDIO ARITMETICO DE LOS PROMEDIOS DE CADA         *        
052400*   ESTUDIANTE QUE TENGA PROMEDIO VALIDO (NO CUENTAN LOS         *        
052500*   ESTUDIANTES SIN NOTAS).                                      *        
052600*****************************************************************         
052700 500-CALCULA-PROMEDIO-CLASE SECTION.                                      
052800     IF WKS-CLASE-CONTADOR > ZEROS                                        
052900        COMPUTE WKS-CLASE-PROMEDIO ROUNDED =                              
052933*    PROMEDIO SIMPLE (NO PONDERADO) DE LOS PROMEDIOS POR ALUMNO           
052966*    YA ACUMULADOS EN WKS-CLASE-SUMA (R12).                               
053000                WKS-CLASE-SUMA / WKS-CLASE-CONTADOR                       
053100        MOVE 1 TO WKS-CLASE-VALIDO                                        
053110*    SI NINGUN ALUMNO TUVO PROMEDIO VALIDO, WKS-CLASE-VALIDO              
053120*    QUEDA EN CERO Y 600-IMPRIME-RESUMEN-CLASE IMPRIME N/A.               
053200     END-IF.                                                              
053300 500-CALCULA-PROMEDIO-CLASE-E. EXIT.                                      
053400*****************************************************************         
053500 600-IMPRIME-RESUMEN-CLASE SECTION.                                       
053525*    TKT-01734: EL PROMEDIO DE CLASE SOLO SE IMPRIME SI EL SWITCH         
053550*    UPSI-0 VIENE ENCENDIDO EN EL JCL; ALGUNAS CORRIDAS DE PRUEBA         
053575*    NO LO NECESITAN Y LO APAGAN PARA AHORRAR UNA LINEA DE REPORTE.       
053600     IF WKS-IMPRIME-PROM-CLASE                                            
053700        WRITE REG-REPORTE FROM WKS-RPT-BLANK-LINE                         
053800              AFTER ADVANCING 1 LINE                                      
053900        IF CLASE-TIENE-DATO                                               
054000           MOVE WKS-CLASE-PROMEDIO TO WKS-CLASE-PROM-ED                   
054033*    IDEM: SE IMPRIME EL PROMEDIO DE CLASE REDONDEADO A 2                 
054066*    DECIMALES (TKT-01678).                                               
054100        ELSE                                                              
054200           MOVE "   N/A" TO WKS-CLASE-PROM-ALPHA                          
054300        END-IF                                                            
054400        MOVE WKS-CLASE-PROM-ALPHA TO T-CLASE-PROM                         
054500        WRITE REG-REPORTE FROM WKS-RPT-CLASE-LINE                         
054600              AFTER ADVANCING 1 LINE                                      
054700        ADD 1 TO WKS-REG-RPT-ESCRITOS                                     
054800     END-IF.                                                              
054900 600-IMPRIME-RESUMEN-CLASE-E. EXIT.                                       
055000*****************************************************************         
055100*         B U S Q U E D A   D E   U N A   T A R E A              *        
055200*****************************************************************         
055300 900-BUSCA-ASSIGNMENT SECTION.                                            
055325*    BUSQUEDA SECUENCIAL DE UNA TAREA POR SU ID DENTRO DE LA TABLA        
055350*    EN MEMORIA; REGRESA LA POSICION EN WKS-ASG-POS Y PRENDE EL           
055375*    88-LEVEL ASG-ENCONTRADO/ASG-NO-ENCONTRADO SEGUN EL RESULTADO.        
055390*    TKT-02577: CICLO POR GO TO EN LUGAR DE PERFORM...VARYING; EL         
055392*    LLAMADOR INVOCA TODO EL RANGO CON PERFORM 900-BUSCA-                 
055394*    ASSIGNMENT THRU 901-COMPARA-ASSIGNMENT-E.                            
055400     MOVE ZEROS TO WKS-ASG-POS                                            
055500     SET ASG-NO-ENCONTRADO TO TRUE                                        
055550     MOVE 1 TO WKS-SUB-2.                                                 
055580 900-BUSCA-ASSIGNMENT-CICLO.                                              
055600     IF WKS-SUB-2 > WKS-ASG-COUNT OR ASG-ENCONTRADO                       
055620        GO TO 901-COMPARA-ASSIGNMENT-E                                    
055640     END-IF.                                                              
056000                                                                          
056100 901-COMPARA-ASSIGNMENT SECTION.                                          
056133*    COMPARA LA POSICION ACTUAL CONTRA LA LLAVE BUSCADA Y AVANZA AL       
056150*    SIGUIENTE RENGLON; EL GO TO DEVUELVE EL CONTROL AL PARRAFO DE        
056166*    PRUEBA DE 900 HASTA QUE SE CUMPLA LA CONDICION DE SALIDA.            
056200     IF WKS-ASG-ID(WKS-SUB-2) = WKS-BUSCA-ASG-ID                          
056300        SET ASG-ENCONTRADO TO TRUE                                        
056400        MOVE WKS-SUB-2 TO WKS-ASG-POS                                     
056450     END-IF                                                               
056480     ADD 1 TO WKS-SUB-2                                                   
056500     GO TO 900-BUSCA-ASSIGNMENT-CICLO.                                    
056600 901-COMPARA-ASSIGNMENT-E. EXIT.                                          
056700*****************************************************************         
056725*    EL FORMATO DE ESTAS LINEAS NO CAMBIO DESDE TKT-02410; SOLO SE        
056750*    AGREGA LA FECHA DE CORRIDA AL INICIO PARA FACILITAR EL               
056775*    SEGUIMIENTO CUANDO SE REVISAN VARIAS CORRIDAS EN EL LISTADO.         
056800 700-ESTADISTICAS SECTION.                                                
056812*    IMPRIME UN RESUMEN DE CONTROL AL OPERADOR: CUANTOS REGISTROS         
056824*    SE LEYERON DE CADA MAESTRO Y CUANTAS LINEAS SE ESCRIBIERON,          
056836*    PARA CUADRAR LA CORRIDA CONTRA LO ESPERADO.                          
056850     DISPLAY "* FECHA DE CORRIDA : " WKS-DIA-SIS "/"                      
056875                  WKS-MES-SIS "/" WKS-ANIO-SIS                            
056900     DISPLAY ">>>>>>>>>>>>>>>> ESTADISTICAS EEDR3005 <<<<<<<<<<<<"        
057000     DISPLAY "* ESTUDIANTES CARGADOS   : (" WKS-REG-STU-LEIDOS ")"        
057100     DISPLAY "* TAREAS CARGADAS        : (" WKS-REG-ASG-LEIDOS ")"        
057200     DISPLAY "* NOTAS CARGADAS         : (" WKS-REG-GRD-LEIDOS ")"        
057300     DISPLAY "* LINEAS DE REPORTE      : ("                               
057400                                      WKS-REG-RPT-ESCRITOS ")"            
057500     DISPLAY ">>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<<<<<<".        
057510*    MISMO FORMATO DE RAYAS USADO DESDE TKT-02410 (VER                    
057520*    600-IMPRIME-RESUMEN-CLASE).                                          
057600 700-ESTADISTICAS-E. EXIT.                                                
057700*****************************************************************         
057800 950-CERRAR-ARCHIVOS SECTION.                                             
057825*    CIERRA LOS CUATRO ARCHIVOS EN EL MISMO ORDEN EN QUE SE               
057850*    ABRIERON; NO HAY VALIDACION DE FILE STATUS AQUI PORQUE UN            
057875*    ERROR DE CIERRE NO CAMBIA NADA DE LO YA REPORTADO.                   
057900     CLOSE STUDENTS                                                       
058000     CLOSE ASSIGNMENTS                                                    
058100     CLOSE GRADES                                                         
058200     CLOSE REPORTE.                                                       
058233*    EL REPORTE QUEDA CERRADO Y LISTO PARA IMPRESION O CONSULTA           
058266*    POR EL AREA ACADEMICA.                                               
058300 950-CERRAR-ARCHIVOS-E. EXIT.                                             
058400*****************************************************************         
058500*      S E C C I O N   D E   A B O R T O   D E   C O R R I D A   *        
058600*****************************************************************         
058700 990-ABORTA-CORRIDA SECTION.                                              
058725*    TKT-02577: PARRAFO COMUN DE ABORTO, INVOCADO POR GO TO DESDE         
058750*    110-ABRIR-ARCHIVOS CUANDO UN FILE STATUS SALE MALO; ANTES EL         
058775*    DISPLAY Y EL STOP RUN ESTABAN EN LINEA DENTRO DE 110.                
058800     DISPLAY "================================================"           
058900             UPON CONSOLE                                                 
059000     DISPLAY "   ERROR AL ABRIR LOS ARCHIVOS DEL GRADEBOOK    "           
059100             UPON CONSOLE                                                 
059200     DISPLAY " FS-STUDENTS    : (" FS-STUDENTS    ")"                     
059300             UPON CONSOLE                                                 
059400     DISPLAY " FS-ASSIGNMENTS : (" FS-ASSIGNMENTS ")"                     
059500             UPON CONSOLE                                                 
059600     DISPLAY " FS-GRADES      : (" FS-GRADES      ")"                     
059700             UPON CONSOLE                                                 
059800     DISPLAY " FS-REPORTE     : (" FS-REPORTE     ")"                     
059900             UPON CONSOLE                                                 
060000     DISPLAY "================================================"           
060100             UPON CONSOLE                                                 
060200     MOVE 91 TO RETURN-CODE                                               
060300     STOP RUN.                                                            
060400 990-ABORTA-CORRIDA-E. EXIT.                                              
